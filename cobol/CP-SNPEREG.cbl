000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CP-SNPEREG.
000030 AUTHOR.        J TORRES.
000040 INSTALLATION.  DEPTO DE SISTEMAS - KC.
000050 DATE-WRITTEN.  1989-03-12.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO SISTEMAS.
000080******************************************************************
000090*          MIEMBRO COPY - LAYOUT DE ENTRADA DE SNPS              *
000100*          ===============================                      *
000110*                                                                *
000120*   - DESCRIBE EL REGISTRO SNP-IN QUE ENTREGA EL EXTRACTOR DE    *
000130*     RESULTADOS GWAS AL PROCESO GWAS-GENES.                     *
000140*   - SE PASTEA (COPY COMENTADO) EN PROGM45A, PARRAFOS DE LA
000150*     PASADA DE SNPS (2100-LEER-SNP-I Y SIGUIENTES).
000160*   - LARGO FIJO DE REGISTRO = 070 BYTES (065 DE DATOS + 5 DE    *
000170*     FILLER DE RESERVA, KC-5633). EL ANCHO DE DATOS ESTA        *
000180*     PACTADO CON EL EXTRACTOR DE RESULTADOS GWAS.               *
000190*                                                                *
000200******************************************************************
000210*                   REGISTRO DE CAMBIOS                         *
000220* ---------------------------------------------------------------*
000230* FECHA       AUTOR  TICKET    DESCRIPCION                       *
000240* ----------  -----  --------  -------------------------------   *
000250* 1989-03-12  JTR    KC-5503   VERSION INICIAL DEL LAYOUT.         KC-5503
000260* 1992-01-22  JTR    KC-5541   SE ACLARA EN COMENTARIO EL USO DE   KC-5541
000270*                             SI-ADDL-VALUE (RESERVADO, NO SE
000280*                             USA EN LAS REGLAS DE FILTRO).
000290* 1998-12-09  LFG    KC-Y2K01  REVISION Y2K: SIN CAMPOS DE FECHA  KC-Y2K01
000300*                             EN ESTE LAYOUT, SIN IMPACTO.
000310* 1999-06-30  RHS    KC-5616   SE QUITA SPECIAL-NAMES (C01/UPSI)   KC-5616
000320*                             DE ESTE MIEMBRO, SIN USO REAL (NO
000330*                             IMPRIME NI TIENE SWITCH PROPIO).
000340* 2001-03-20  RHS    KC-5633   SE AGREGA FILLER DE RESERVA DE 5    KC-5633
000350*                             BYTES (065 -> 070), MISMO CRITERIO
000360*                             QUE GENE-MASTER DESDE KC-5504,
000370*                             SEGUN LA AUDITORIA DE NORMAS 2001;
000380*                             NO CAMBIA NINGUN CAMPO DE NEGOCIO.
000390******************************************************************
000400
000410*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000420 DATA DIVISION.
000430 FILE SECTION.
000440
000450 WORKING-STORAGE SECTION.
000460*=======================*
000470
000480************************************************************
000490* LAYOUT SNP-IN  (ENTRADA DE RESULTADOS GWAS, UN SNP POR REG)*
000500* LARGO REGISTRO = 070 BYTES (065 DE DATOS + 5 DE FILLER DE  *
000510* RESERVA, KC-5633). EL ANCHO DE DATOS ESTA PACTADO CON EL   *
000520* EXTRACTOR DE RESULTADOS GWAS.                              *
000530*-------------------------------------------------------------
000540* SI-ADDL-VALUE (1992-01-22 JTR) QUEDA RESERVADO PARA USO
000550* FUTURO DE GENETICA MOLECULAR - NO INTERVIENE EN EL FILTRO
000560* DE P-VALUE NI EN LA BUSQUEDA DE GENES.
000570************************************************************
000580 01  WS-REG-SNPEREG.
000590     03  SI-CHR               PIC X(12)    VALUE SPACES.
000600     03  SI-SNP-ID            PIC X(20)    VALUE SPACES.
000610     03  SI-POS               PIC 9(09)    VALUE ZEROS.
000620     03  SI-PVALUE            PIC 9(01)V9(12) VALUE ZEROS.
000630     03  SI-ADDL-VALUE        PIC S9(05)V9(06) VALUE ZEROS.
000640     03  FILLER               PIC X(05)    VALUE SPACES.
000650
000660 01  WS-REG-SNPEREG-FLAT  REDEFINES WS-REG-SNPEREG.
000670     03  FILLER               PIC X(070).
000680
000690*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000700 PROCEDURE DIVISION.
000710
000720 MAIN-PROGRAM-I.
000730* ESTE MIEMBRO NO SE EJECUTA SOLO - SE PASTEA (COPY COMENTADO)
000740* EN LA WORKING-STORAGE DE PROGM45A.
000750     GOBACK.
000760
000770 MAIN-PROGRAM-F. EXIT.
