000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CP-GENEMSTR.
000030 AUTHOR.        M ECHEVARRIA.
000040 INSTALLATION.  DEPTO DE SISTEMAS - KC.
000050 DATE-WRITTEN.  1989-03-18.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO SISTEMAS.
000080******************************************************************
000090*          MIEMBRO COPY - LAYOUT DEL GEN NORMALIZADO             *
000100*          ====================================                 *
000110*                                                                *
000120*   - DESCRIBE EL REGISTRO GENE-MASTER, RESULTADO DE APLICAR LA  *
000130*     REGLA A1 (RUTINA PGMRUGEN) SOBRE UN REGISTRO GENE-IN.      *
000140*   - SE USA COMO AREA DE TRABAJO EN PROGM45A ANTES DE CARGAR LA *
000150*     FILA DE LA TABLA DE GENES (TG-) Y, SI EL SWITCH           *
000160*     WS-SAVE-GENE-SW ESTA EN 'S', COMO BUFFER DE GRABACION      *
000170*     DEL ARCHIVO OPCIONAL GENE-MASTER-OUT.                     *
000180*   - LARGO REGISTRO = 160 BYTES (155 DE DATOS + 5 DE FILLER).   *
000190*                                                                *
000200******************************************************************
000210*                   REGISTRO DE CAMBIOS                         *
000220* ---------------------------------------------------------------*
000230* FECHA       AUTOR  TICKET    DESCRIPCION                       *
000240* ----------  -----  --------  -------------------------------   *
000250* 1989-03-18  MEV    KC-5504   VERSION INICIAL DEL LAYOUT.         KC-5504
000260* 1989-07-02  MEV    KC-5509   SE HABILITA COMO BUFFER DEL         KC-5509
000270*                             ARCHIVO OPCIONAL GENE-MASTER-OUT.  *
000280* 1998-12-09  LFG    KC-Y2K01  REVISION Y2K: SIN CAMPOS DE FECHA  KC-Y2K01
000290*                             EN ESTE LAYOUT, SIN IMPACTO.        
000300* 1999-06-30  RHS    KC-5616   SE QUITA SPECIAL-NAMES (C01/UPSI)   KC-5616
000310*                             DE ESTE MIEMBRO, SIN USO REAL (NO
000320*                             IMPRIME NI TIENE SWITCH PROPIO).
000330* 2002-11-08  RHS    KC-5641   SE REVISA ESTE LAYOUT EN LA         KC-5641
000340*                             AUDITORIA DE NORMAS 2001-2002; SIGUE
000350*                             EN 160 BYTES DESDE KC-5509, NO
000360*                             REQUIERE CAMBIO DE TAMANO.
000370******************************************************************
000380
000390*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000400 DATA DIVISION.
000410 FILE SECTION.
000420
000430 WORKING-STORAGE SECTION.
000440*=======================*
000450
000460************************************************************
000470* LAYOUT GENE-MASTER  (GEN NORMALIZADO - TABLA / SALIDA      *
000480* OPCIONAL GENE-MASTER-OUT). LARGO REGISTRO = 160 BYTES      *
000490************************************************************
000500 01  WS-REG-GENEMSTR.
000510     03  GM-GENE-ID           PIC X(24)    VALUE SPACES.
000520     03  GM-CHR               PIC X(12)    VALUE SPACES.
000530     03  GM-ORIENTATION       PIC X(01)    VALUE SPACES.
000540     03  GM-START             PIC 9(09)    VALUE ZEROS.
000550     03  GM-END               PIC 9(09)    VALUE ZEROS.
000560     03  GM-FUNCTION          PIC X(60)    VALUE SPACES.
000570     03  GM-GO-TERMS          PIC X(40)    VALUE SPACES.
000580     03  FILLER               PIC X(05)    VALUE SPACES.
000590
000600 01  WS-REG-GENEMSTR-FLAT REDEFINES WS-REG-GENEMSTR.
000610     03  FILLER               PIC X(160).
000620
000630*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000640 PROCEDURE DIVISION.
000650
000660 MAIN-PROGRAM-I.
000670* ESTE MIEMBRO NO SE EJECUTA SOLO - SE PASTEA (COPY COMENTADO)
000680* EN LA WORKING-STORAGE DE PROGM45A.
000690     GOBACK.
000700
000710 MAIN-PROGRAM-F. EXIT.
