000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMRUGEN.
000030 AUTHOR.        M ECHEVARRIA.
000040 INSTALLATION.  DEPTO DE SISTEMAS - KC.
000050 DATE-WRITTEN.  1989-03-01.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO SISTEMAS.
000080******************************************************************
000090*          RUTINA DE NORMALIZACION DE COORDENADAS DE GEN         *
000100*          ==============================================       *
000110*                                                                *
000120*   - RECIBE POR LINKAGE LA UBICACION CRUDA DE UN GEN            *
000130*     (POSICION INICIAL, ORIENTACION DE LA HEBRA, LARGO EN PB)   *
000140*   - CALCULA EL INICIO Y FIN NORMALIZADOS DEL GEN SOBRE LA      *
000150*     HEBRA DE REFERENCIA, SEGUN LA REGLA A1 DEL ANALISIS        *
000160*     DE ASOCIACION SNP-GEN (PROYECTO GWAS-GENES)                *
000170*   - DEVUELVE GM-START / GM-END POR LINKAGE AL LLAMADOR         *
000180*   - LLAMADA DESDE PROGM45A, UNA VEZ POR CADA REGISTRO          *
000190*     GENE-IN LEIDO (PARRAFO 1120-NORMALIZAR-GEN-I)              *
000200*                                                                *
000210*   NOTA DE DISENO (MEV, 1989-03-01): LA HEBRA '+' SE LEE DE      *
000220*   IZQUIERDA A DERECHA, ASI QUE EL INICIO CRUDO (1-BASED) PASA A *
000230*   0-BASED RESTANDO 1, Y EL FIN ES INICIO + LARGO. LA HEBRA '-' *
000240*   SE LEE AL REVES: EL INICIO CRUDO ES, EN REALIDAD, EL EXTREMO *
000250*   DERECHO DEL GEN, ASI QUE EL FIN NORMALIZADO QUEDA IGUAL AL   *
000260*   CRUDO Y EL INICIO NORMALIZADO SE OBTIENE RESTANDO EL LARGO.  *
000270*   ESTA RUTINA NO CONOCE NI EL CROMOSOMA NI EL GENE-ID: SOLO     *
000280*   TRABAJA SOBRE LA TERNA (INICIO CRUDO, ORIENTACION, LARGO) QUE *
000290*   LE ENTREGA EL LLAMADOR EN LK-COMUNICACION.                    *
000300*                                                                *
000310******************************************************************
000320*                   REGISTRO DE CAMBIOS                         *
000330* ---------------------------------------------------------------*
000340* FECHA       AUTOR  TICKET    DESCRIPCION                       *
000350* ----------  -----  --------  -------------------------------   *
000360* 1989-03-01  MEV    KC-5501   VERSION INICIAL DE LA RUTINA.       KC-5501
000370*                             ORIENTACION '+' / '-' SEGUN A1.
000380* 1990-08-14  MEV    KC-5512   SE AGREGA VALIDACION DE LARGO DE    KC-5512
000390*                             GEN CERO O NEGATIVO (RETURN-CODE).
000400* 1992-01-22  JTR    KC-5540   AREA DE VOLCADO (DUMP) PARA         KC-5540
000410*                             DIAGNOSTICO EN PRODUCCION.
000420* 1994-11-03  JTR    KC-5588   CORRECCION: ORIENTACION DISTINTA    KC-5588
000430*                             DE '+'/'-' AHORA RECHAZA EL GEN.
000440* 1998-12-09  LFG    KC-Y2K01  REVISION Y2K: SIN CAMPOS DE FECHA  KC-Y2K01
000450*                             EN ESTA RUTINA, SIN IMPACTO.
000460* 1999-02-17  LFG    KC-5601   LIMPIEZA DE COMENTARIOS Y AJUSTE    KC-5601
000470*                             DE NOMBRES DE AREA DE TRABAJO.
000480* 1999-06-30  RHS    KC-5615   SE QUITA SPECIAL-NAMES (C01/UPSI)   KC-5615
000490*                             DE ESTA RUTINA, SIN USO REAL EN EL
000500*                             DEPTO; NO IMPRIME NI TIENE SWITCH.
000510* 1999-07-12  RHS    KC-5618   9999-FINAL YA NO DEVUELVE COORD.    KC-5618
000520*                             DEL GEN ANTERIOR CUANDO EL GEN ES
000530*                             RECHAZADO (RETURN-CODE <> 0); AHORA
000540*                             DEVUELVE CEROS.
000550* 2001-02-05  RHS    KC-5630   SE AGREGA SPECIAL-NAMES CON LA      KC-5630
000560*                             CLASE HEBRA-VALIDA ('+'/'-'), SEGUN
000570*                             LA AUDITORIA DE NORMAS 2001 (TODO
000580*                             PROGRAMA DEL DEPTO DEBE LLEVAR
000590*                             SPECIAL-NAMES); REEMPLAZA LA
000600*                             COMPARACION LITERAL EN 1100.
000610* 2003-09-18  RHS    KC-5648   REVISION FIN DE ANIO: SE            KC-5648
000620*                             CONFIRMA QUE LA RUTINA SIGUE SIN
000630*                             NECESITAR CAMBIOS DE NEGOCIO; SOLO
000640*                             SE ACTUALIZAN COMENTARIOS.
000650******************************************************************
000660
000670*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710*    CLASE DE CARACTER PARA LA ORIENTACION DE LA HEBRA (REGLA A1)
000720*    DEL GEN. SE USA EN 1100-VALIDAR-AREA EN LUGAR DE COMPARAR
000730*    LITERALMENTE CONTRA '+' Y '-' (VER KC-5630).
000740     CLASS HEBRA-VALIDA IS '+' '-'.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820 WORKING-STORAGE SECTION.
000830*=======================*
000840
000850 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000860
000870*----------- AREA DE CALCULO (SIN SIGNO) ------------------------
000880* WS-GC-START-U / WS-GC-END-U SON EL RESULTADO DE LA REGLA A1:
000890* LAS COORDENADAS NORMALIZADAS DEL GEN, SIEMPRE SIN SIGNO (EL
000900* GENOMA NO TIENE COORDENADAS NEGATIVAS).
000910 01  WS-GEN-CALC-AREA.
000920     03  WS-GC-START-U      PIC 9(09)      VALUE ZEROS.
000930     03  WS-GC-END-U        PIC 9(09)      VALUE ZEROS.
000940     03  FILLER             PIC X(08)      VALUE SPACES.
000950
000960*----------- MISMA AREA, VISTA CON SIGNO PARA LA RESTA ----------
000970* SE NECESITA LA VISTA CON SIGNO PORQUE LA HEBRA '+' RESTA 1 AL
000980* INICIO CRUDO Y ESE RESULTADO INTERMEDIO PODRIA, EN TEORIA, SER
000990* NEGATIVO SI EL EXTRACTOR ENTREGARA UN INICIO CRUDO EN CERO.
001000 01  WS-GEN-CALC-SIGNED REDEFINES WS-GEN-CALC-AREA.
001010     03  WS-GC-START-S      PIC S9(09) COMP.
001020     03  WS-GC-END-S        PIC S9(09) COMP.
001030     03  FILLER             PIC X(08).
001040
001050*----------- MISMA AREA, VOLCADO CRUDO PARA DIAGNOSTICO ---------
001060* 1992-01-22 JTR (TICKET KC-5540) - SE AGREGA ESTA VISTA PARA
001070* QUE OPERACIONES PUEDA VOLCAR EL AREA DE CALCULO TAL CUAL EN
001080* UN DISPLAY DE DIAGNOSTICO, SIN TENER QUE DESARMAR LOS CAMPOS.
001090 01  WS-GEN-CALC-DUMP   REDEFINES WS-GEN-CALC-AREA.
001100     03  WS-GC-DUMP-TXT     PIC X(26).
001110
001120*----------- LARGO DEL GEN, COPIA DE TRABAJO ---------------------
001130* SE COPIAN LK-RAW-START Y LK-LENGTH A AREA DE TRABAJO PROPIA
001140* PARA NO OPERAR DIRECTO SOBRE LA LINKAGE SECTION.
001150 77  WS-LARGO-GEN           PIC 9(09) COMP  VALUE ZEROS.
001160 77  WS-START-CRUDO         PIC 9(09) COMP  VALUE ZEROS.
001170
001180*----------- INDICADOR DE ORIENTACION VALIDA ---------------------
001190 77  WS-ORIENT-OK           PIC X          VALUE 'N'.
001200     88  ORIENTACION-VALIDA           VALUE 'S'.
001210
001220 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001230
001240*-----------------------------------------------------------------
001250 LINKAGE SECTION.
001260*================*
001270
001280*----------- AREA DE COMUNICACION CON EL LLAMADOR (PROGM45A) -----
001290* EL LLAMADOR ENTREGA LK-RAW-START/LK-ORIENTATION/LK-LENGTH Y
001300* ESPERA RECIBIR LK-GM-START/LK-GM-END, MAS EL RETURN-CODE DE LA
001310* VALIDACION (0 = GEN ACEPTADO, 08 = GEN RECHAZADO).
001320 01  LK-COMUNICACION.
001330     03  LK-RAW-START       PIC 9(09).
001340     03  LK-ORIENTATION     PIC X(01).
001350     03  LK-LENGTH          PIC 9(09).
001360     03  LK-GM-START        PIC 9(09).
001370     03  LK-GM-END          PIC 9(09).
001380     03  FILLER             PIC X(10).
001390
001400*----------- MISMA AREA DE LINKAGE, VOLCADO PARA TRACE -----------
001410 01  LK-TRACE-AREA REDEFINES LK-COMUNICACION.
001420     03  LK-TRACE-TXT       PIC X(42).
001430
001440*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001450 PROCEDURE DIVISION USING LK-COMUNICACION.
001460
001470*---- CUERPO PRINCIPAL: INICIO / PROCESO (SI CORRESPONDE) / FIN --
001480 MAIN-PROGRAM.
001490
001500*    1000-INICIO DEJA RETURN-CODE EN 0 U 08 SEGUN LA VALIDACION.
001510     PERFORM 1000-INICIO     THRU 1000-INICIO-F
001520
001530*    SOLO SE NORMALIZAN COORDENADAS SI EL GEN PASO LA VALIDACION;
001540*    UN GEN RECHAZADO NO ENTRA A 2000-PROCESO (QUEDA SIN TOCAR).
001550     IF RETURN-CODE = ZEROS THEN
001560        PERFORM 2000-PROCESO  THRU 2000-PROCESO-F
001570     END-IF
001580
001590*    9999-FINAL SIEMPRE SE EJECUTA, ACEPTADO O RECHAZADO EL GEN.
001600     PERFORM 9999-FINAL      THRU 9999-FINAL-F.
001610
001620 MAIN-PROGRAM-F. GOBACK.
001630
001640
001650*----  CUERPO INICIO: RECIBE Y VALIDA EL AREA -------------------
001660* COPIA LA ENTRADA DE LA LINKAGE SECTION A AREA DE TRABAJO Y
001670* DELEGA LA VALIDACION DE LA REGLA A1 EN 1100-VALIDAR-AREA.
001680 1000-INICIO.
001690
001700     MOVE ZEROS             TO RETURN-CODE
001710     MOVE LK-RAW-START      TO WS-START-CRUDO
001720     MOVE LK-LENGTH         TO WS-LARGO-GEN
001730
001740     PERFORM 1100-VALIDAR-AREA THRU 1100-VALIDAR-AREA-F.
001750
001760 1000-INICIO-F. EXIT.
001770
001780
001790*-------------------------------------------------------------
001800* 1990-08-14 MEV (TICKET KC-5512) - LARGO CERO O NEGATIVO          KC-5512
001810* NO ES UN GEN VALIDO PARA ESTE ANALISIS.
001820* 1994-11-03 JTR (TICKET KC-5588) - ORIENTACION DISTINTA DE        KC-5588
001830* '+' Y '-' TAMBIEN SE RECHAZA.
001840* LARGO PIC 9 SIN SIGNO: UN LARGO "NEGATIVO" NO PUEDE LLEGAR POR
001850* LINKAGE, POR ESO SOLO SE PRUEBA CONTRA CERO.
001860*-------------------------------------------------------------
001870 1100-VALIDAR-AREA.
001880
001890     MOVE 'N' TO WS-ORIENT-OK
001900
001910*    LA CLASE HEBRA-VALIDA (SPECIAL-NAMES, KC-5630) REEMPLAZA LA
001920*    COMPARACION LITERAL CONTRA '+' Y '-' QUE USABA ESTA RUTINA
001930*    ANTES DE LA AUDITORIA DE NORMAS DE 2001.
001940     IF LK-ORIENTATION IS HEBRA-VALIDA THEN
001950        MOVE 'S' TO WS-ORIENT-OK
001960     END-IF
001970
001980     IF WS-LARGO-GEN = ZEROS OR NOT ORIENTACION-VALIDA THEN
001990        MOVE 08 TO RETURN-CODE
002000     END-IF.
002010
002020 1100-VALIDAR-AREA-F. EXIT.
002030
002040
002050*----  CUERPO PRINCIPAL: REGLA A1 DE NORMALIZACION --------------
002060* HEBRA '-' (REVERSA): EL INICIO CRUDO ES EL EXTREMO DERECHO DEL
002070* GEN, ASI QUE PASA A SER EL FIN NORMALIZADO, Y EL INICIO
002080* NORMALIZADO ES INICIO CRUDO MENOS EL LARGO.
002090* HEBRA '+' (DIRECTA): EL INICIO CRUDO (1-BASED) PASA A 0-BASED
002100* RESTANDO 1, Y EL FIN NORMALIZADO ES INICIO + LARGO.
002110 2000-PROCESO.
002120
002130     IF LK-ORIENTATION = '-' THEN
002140        MOVE WS-START-CRUDO        TO WS-GC-END-U
002150        SUBTRACT WS-LARGO-GEN FROM WS-START-CRUDO
002160                              GIVING WS-GC-START-S
002170        MOVE WS-GC-START-S         TO WS-GC-START-U
002180     ELSE
002190        SUBTRACT 1 FROM WS-START-CRUDO GIVING WS-GC-START-S
002200        MOVE WS-GC-START-S         TO WS-GC-START-U
002210        COMPUTE WS-GC-END-U = WS-GC-START-U + WS-LARGO-GEN
002220     END-IF.
002230
002240 2000-PROCESO-F. EXIT.
002250
002260
002270*----  CUERPO FINAL: DEVUELVE RESULTADO Y DEJA TRAZA -------------
002280* 1999-07-12 RHS (TICKET KC-5618) - UN GEN RECHAZADO (RETURN-CODE
002290* <> 0) DEVUELVE CEROS EN LUGAR DE LAS COORDENADAS DEL GEN
002300* ANTERIOR, QUE QUEDABAN EN WS-GC-START-U/WS-GC-END-U PORQUE
002310* 2000-PROCESO NO SE EJECUTA PARA UN GEN RECHAZADO.
002320 9999-FINAL.
002330
002340     IF RETURN-CODE = ZEROS THEN
002350        MOVE WS-GC-START-U TO LK-GM-START
002360        MOVE WS-GC-END-U   TO LK-GM-END
002370     ELSE
002380        MOVE ZEROS         TO LK-GM-START
002390        MOVE ZEROS         TO LK-GM-END
002400     END-IF
002410
002420*    TRAZA DE DIAGNOSTICO: QUEDA EN EL SYSOUT DE CADA CORRIDA,
002430*    UNA LINEA POR GEN PROCESADO (ACEPTADO O RECHAZADO).
002440     DISPLAY '*** PGMRUGEN - CODIGO DE RETORNO: ' RETURN-CODE
002450     DISPLAY '    GEN CRUDO   : ' LK-RAW-START ' ' LK-ORIENTATION
002460             ' ' LK-LENGTH
002470     DISPLAY '    GEN NORMAL  : ' LK-GM-START ' - ' LK-GM-END.
002480
002490 9999-FINAL-F. EXIT.
