000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PROGM45A.
000030 AUTHOR.        M ECHEVARRIA.
000040 INSTALLATION.  DEPTO DE SISTEMAS - KC.
000050 DATE-WRITTEN.  1989-03-15.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO SISTEMAS.
000080******************************************************************
000090*                   CLASE ASINCRONICA 45                        *
000100*                   ======================                      *
000110*                                                                *
000120*  - LEE EL ARCHIVO DE GENES (GENE-IN) Y ARMA LA TABLA MAESTRA   *
000130*    DE GENES EN MEMORIA, NORMALIZANDO INICIO/FIN SEGUN LA       *
000140*    ORIENTACION DE LA HEBRA (RUTINA PGMRUGEN, REGLA A1).        *
000150*  - LEE EL ARCHIVO DE SNPS (SNP-IN), FILTRA POR EL UMBRAL DE    *
000160*    P-VALUE Y BUSCA EN LA TABLA DE GENES, POR CROMOSOMA, LOS    *
000170*    GENES A DISTANCIA MENOR O IGUAL AL UMBRAL CONFIGURADO.      *
000180*  - POR CADA SNP QUE PASA EL FILTRO, GRABA UN REGISTRO DE       *
000190*    DETALLE SNP-GEN (SNP-GENE-OUT) POR CADA GEN CANDIDATO,      *
000200*    EN ORDEN ASCENDENTE DE DISTANCIA, O UN REGISTRO SIN GEN     *
000210*    SI NO HAY NINGUNO DENTRO DEL UMBRAL.                        *
000220*  - ACUMULA EL DETALLE POR GEN (ROLLUP) PARA ARMAR EL ARCHIVO   *
000230*    GEN-SNP (GENE-SNP-OUT): LISTA DE SNPS, CANTIDAD Y P-VALUE   *
000240*    MINIMO POR GEN, EN ORDEN DE PRIMERA APARICION.              *
000250*  - AL FINALIZAR, MUESTRA EL RESUMEN DE PROCESO (CANTIDADES Y   *
000260*    UMBRALES UTILIZADOS).                                       *
000270*                                                                *
000280*  NOTAS DE DISENO (MEV, 1989-03-15):                            *
000290*  - EL PROGRAMA CORRE EN DOS PASADAS SOBRE ARCHIVOS DISTINTOS:  *
000300*    PRIMERO GENE-IN COMPLETO (UNIT A, PARRAFOS 1XXX), DESPUES   *
000310*    SNP-IN COMPLETO (UNIT B/C, PARRAFOS 2XXX/8XXX). LA TABLA DE *
000320*    GENES (TG-) TIENE QUE ESTAR COMPLETA ANTES DE EMPEZAR LA    *
000330*    BUSQUEDA DE GENES PARA CUALQUIER SNP.                       *
000340*  - LA BUSQUEDA DE GENES CANDIDATOS (UNIT B) ES UN BARRIDO      *
000350*    COMPLETO DE LA TABLA DE GENES FILTRANDO POR CROMOSOMA, NO   *
000360*    UNA BUSQUEDA INDEXADA: LA TABLA NO ESTA ORDENADA POR        *
000370*    CROMOSOMA NI POSICION, SOLO POR ORDEN DE LECTURA DE         *
000380*    GENE-IN.                                                    *
000390*  - LA TABLA DE ROLLUP (RU-) SE BUSCA POR GENE-ID CON UN        *
000400*    BARRIDO LINEAL TAMBIEN (REGLA C3); COMO EL NUMERO DE GENES  *
000410*    CON ASOCIACIONES ES CHICO COMPARADO CON EL NUMERO DE SNPS,  *
000420*    NO SE JUSTIFICA UNA TABLA INDEXADA ADICIONAL.               *
000430*  - NO HAY REPORTE IMPRESO CON QUIEBRES DE CONTROL EN ESTE      *
000440*    PROGRAMA; EL UNICO RESUMEN ES EL DISPLAY DE FIN DE PROCESO  *
000450*    (PARRAFO 8900).                                              *
000460*                                                                *
000470******************************************************************
000480*                   REGISTRO DE CAMBIOS                         *
000490* ---------------------------------------------------------------*
000500* FECHA       AUTOR  TICKET    DESCRIPCION                       *
000510* ----------  -----  --------  -------------------------------   *
000520* 1989-03-15  MEV    KC-5500   VERSION INICIAL. CARGA DE GENES,    KC-5500
000530*                             PASADA DE SNPS Y ROLLUP POR GEN.
000540* 1989-07-02  MEV    KC-5509   SE AGREGA EL ARCHIVO OPCIONAL       KC-5509
000550*                             GENE-MASTER-OUT, CONTROLADO POR
000560*                             EL SWITCH WS-SAVE-GENE-SW (VALOR
000570*                             FIJO, AJUSTABLE POR RECOMPILACION).
000580* 1990-08-14  MEV    KC-5512   TABLA DE GENES AMPLIADA A 5000      KC-5512
000590*                             FILAS (ANTES 2000) POR PEDIDO DE
000600*                             GENETICA MOLECULAR.
000610* 1992-01-22  JTR    KC-5541   SE CAMBIA EL ORDENAMIENTO DE        KC-5541
000620*                             CANDIDATOS A INSERTION SORT
000630*                             ESTABLE (ANTES QUEDABAN DESORDENA-
000640*                             DOS LOS GENES A IGUAL DISTANCIA).
000650* 1993-06-30  JTR    KC-5555   CORRECCION REGLA B4: LA CATEGORIA   KC-5555
000660*                             5'/3' ESTABA INVERTIDA PARA GENES
000670*                             DE HEBRA NEGATIVA.
000680* 1994-11-03  JTR    KC-5589   EL CONTEO DE ASOCIACIONES VALIDAS   KC-5589
000690*                             NO CONSIDERABA EL REGISTRO SIN
000700*                             GEN; SE CORRIGE EL ACUMULADOR.
000710* 1996-04-18  JTR    KC-5570   SE AGREGA CORTE DEFENSIVO AL        KC-5570
000720*                             ARMAR GS-ASSOC-SNPS PARA NO
000730*                             EXCEDER LOS 200 BYTES DEL CAMPO.
000740* 1998-12-09  LFG    KC-Y2K01  REVISION Y2K: LAS COORDENADAS Y    KC-Y2K01
000750*                             P-VALUES NO USAN CAMPOS DE FECHA;
000760*                             SIN IMPACTO. QUEDA REGISTRADO.
000770* 1999-02-22  LFG    KC-5602   LIMPIEZA DE COMENTARIOS Y AJUSTE    KC-5602
000780*                             DE NOMBRES DE PARRAFOS PARA LA
000790*                             REVISION DE NORMAS DE 1999.
000800* 1999-06-30  RHS    KC-5616   SE QUITA SPECIAL-NAMES (C01/UPSI)   KC-5616
000810*                             DE ESTE PROGRAMA, SIN USO REAL EN
000820*                             EL DEPTO. GENMOUT AHORA SE CONTROLA
000830*                             CON WS-SAVE-GENE-SW (VER KC-5509).
000840* 1999-07-12  RHS    KC-5618   1120-NORMALIZAR-GEN-I AHORA REVISA  KC-5618
000850*                             RETURN-CODE DESPUES DEL CALL A
000860*                             PGMRUGEN Y DESCARTA EL GEN SI VINO
000870*                             RECHAZADO (ANTES SE CARGABA CON LAS
000880*                             COORDENADAS DEL GEN ANTERIOR).
000890* 2001-02-05  RHS    KC-5631   SE AGREGA SPECIAL-NAMES CON LAS     KC-5631
000900*                             CLASES HEBRA-DIRECTA ('+') Y
000910*                             DIGITO-CERO ('0'), SEGUN LA
000920*                             AUDITORIA DE NORMAS 2001 (TODO
000930*                             PROGRAMA DEL DEPTO DEBE LLEVAR
000940*                             SPECIAL-NAMES). REEMPLAZAN LAS
000950*                             COMPARACIONES LITERALES EN 2530 Y
000960*                             2650/2670.
000970* 2001-03-20  RHS    KC-5633   GI-/SI- AMPLIADOS CON FILLER DE     KC-5633
000980*                             RESERVA (MISMO CRITERIO QUE
000990*                             GENE-MASTER DESDE KC-5504), SEGUN
001000*                             LA MISMA AUDITORIA DE NORMAS 2001;
001010*                             NO CAMBIA NINGUN CAMPO DE NEGOCIO.
001020* 2003-09-18  RHS    KC-5649   REVISION FIN DE ANIO: SE CONFIRMA   KC-5649
001030*                             QUE EL PROGRAMA SIGUE SIN NECESITAR
001040*                             CAMBIOS DE NEGOCIO; SOLO SE
001050*                             ACTUALIZAN COMENTARIOS Y SE REVISA
001060*                             EL REGISTRO DE CAMBIOS.
001070******************************************************************
001080
001090*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001100 ENVIRONMENT DIVISION.
001110 CONFIGURATION SECTION.
001120 SPECIAL-NAMES.
001130*    CLASE DE CARACTER PARA LA ORIENTACION DIRECTA DE LA HEBRA,
001140*    USADA EN 2530-CLASIFICAR-POS-I (REGLA B4) EN LUGAR DE
001150*    COMPARAR LITERALMENTE CONTRA '+'.
001160     CLASS HEBRA-DIRECTA IS '+'
001170*    CLASE DE CARACTER PARA EL DIGITO CERO, USADA AL ARMAR LA
001180*    ANOTACION DE LA REGLA C1 (PARRAFOS 2650/2670) PARA SACAR
001190*    LOS CEROS A LA IZQUIERDA DE LA DISTANCIA SIN COMPARAR
001200*    LITERALMENTE CONTRA '0'.
001210     CLASS DIGITO-CERO   IS '0'.
001220 INPUT-OUTPUT SECTION.
001230 FILE-CONTROL.
001240
001250*    ARCHIVO DE ENTRADA DE GENES (UNIT A).
001260     SELECT GENEIN  ASSIGN TO DDGENIN
001270     ORGANIZATION IS LINE SEQUENTIAL
001280     FILE STATUS  IS FS-GENEIN.
001290
001300*    ARCHIVO DE ENTRADA DE RESULTADOS GWAS (UNIT B).
001310     SELECT SNPIN   ASSIGN TO DDSNPIN
001320     ORGANIZATION IS LINE SEQUENTIAL
001330     FILE STATUS  IS FS-SNPIN.
001340
001350*    SALIDA DE DETALLE SNP-GEN (UNIT B, REGLAS B4/B5/B6).
001360     SELECT SNPGOUT ASSIGN TO DDSNPOUT
001370     ORGANIZATION IS LINE SEQUENTIAL
001380     FILE STATUS  IS FS-SNPGOUT.
001390
001400*    SALIDA DE ROLLUP POR GEN (UNIT C, REGLAS C1/C2/C3).
001410     SELECT GENSOUT ASSIGN TO DDGENOUT
001420     ORGANIZATION IS LINE SEQUENTIAL
001430     FILE STATUS  IS FS-GENSOUT.
001440
001450*    SALIDA OPCIONAL DEL GEN NORMALIZADO (KC-5509, VER
001460*    WS-SAVE-GENE-SW EN WORKING-STORAGE).
001470     SELECT GENMOUT ASSIGN TO DDGMSOUT
001480     ORGANIZATION IS LINE SEQUENTIAL
001490     FILE STATUS  IS FS-GENMOUT.
001500
001510*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001520 DATA DIVISION.
001530 FILE SECTION.
001540
001550*---- 2001-03-20 RHS (TICKET KC-5633) - GENEIN PASA A 160 BYTES -- KC-5633
001560* (155 DE DATOS + 5 DE FILLER DE RESERVA, VER WS-REG-GENEREC).
001570 FD  GENEIN.
001580 01  FD-GENEIN-REC               PIC X(160).
001590
001600*---- 2001-03-20 RHS (TICKET KC-5633) - SNPIN PASA A 070 BYTES --- KC-5633
001610* (065 DE DATOS + 5 DE FILLER DE RESERVA, VER WS-REG-SNPEREG).
001620 FD  SNPIN.
001630 01  FD-SNPIN-REC                PIC X(070).
001640
001650*    SALIDA DE DETALLE SNP-GEN, 220 BYTES (VER WS-REG-SNPGOUT).
001660 FD  SNPGOUT.
001670 01  FD-SNPGOUT-REC              PIC X(220).
001680
001690*    SALIDA DE ROLLUP POR GEN, 375 BYTES (VER WS-REG-GENSOUT).
001700 FD  GENSOUT.
001710 01  FD-GENSOUT-REC              PIC X(375).
001720
001730*    SALIDA OPCIONAL DEL GEN NORMALIZADO, 160 BYTES (VER
001740*    WS-REG-GENEMSTR Y WS-SAVE-GENE-SW).
001750 FD  GENMOUT.
001760 01  FD-GENMOUT-REC              PIC X(160).
001770
001780
001790 WORKING-STORAGE SECTION.
001800*=======================*
001810
001820 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001830
001840*----------- STATUS DE ARCHIVOS ----------------------------------
001850* UN BYTE '00' EN CADA FS- INDICA OPERACION CORRECTA; SE REVISAN
001860* DESPUES DE CADA OPEN/READ/WRITE/CLOSE DE SU ARCHIVO.
001870 77  FS-GENEIN               PIC XX      VALUE SPACES.
001880 77  FS-SNPIN                PIC XX      VALUE SPACES.
001890 77  FS-SNPGOUT               PIC XX      VALUE SPACES.
001900 77  FS-GENSOUT               PIC XX      VALUE SPACES.
001910 77  FS-GENMOUT               PIC XX      VALUE SPACES.
001920
001930*----------- SWITCHES DE CONTROL ---------------------------------
001940* WS-GENE-FIN / WS-SNP-FIN SENALAN FIN DE ARCHIVO DE CADA PASADA;
001950* SE PRUEBAN EN LOS PERFORM ... UNTIL DEL PARRAFO PRINCIPAL.
001960 77  WS-GENE-FIN              PIC X       VALUE 'N'.
001970     88  FIN-GENES                        VALUE 'Y'.
001980     88  NO-FIN-GENES                     VALUE 'N'.
001990
002000 77  WS-SNP-FIN               PIC X       VALUE 'N'.
002010     88  FIN-SNPS                         VALUE 'Y'.
002020     88  NO-FIN-SNPS                      VALUE 'N'.
002030
002040*----------- 1989-07-02 MEV (TICKET KC-5509) ------------  KC-5509
002050 77  WS-SAVE-GENE-SW          PIC X       VALUE 'S'.
002060*    VALOR FIJO; PARA SUSPENDER LA GRABACION DE GENMOUT EN UNA
002070*    CORRIDA, CAMBIAR A 'N' Y RECOMPILAR (NO HAY PARAMETRO DE
002080*    CORRIDA PARA ESTE SWITCH).
002090     88  GRABAR-GENE-MASTER               VALUE 'S'.
002100
002110*----------- UMBRALES DEL PROCESO (FIJOS, REGLA DEL DRIVER) ------
002120* AMBOS UMBRALES SON CONSTANTES DE COMPILACION, NO PARAMETROS DE
002130* CORRIDA: EL DRIVER DE GWAS-GENES USA UN SOLO UMBRAL DE
002140* DISTANCIA Y UN SOLO UMBRAL DE P-VALUE POR CORRIDA.
002150 77  WS-DIST-THRESH           PIC 9(09) COMP      VALUE 10000.
002160 77  WS-PVAL-THRESH           PIC 9(01)V9(12)
002170                                           VALUE 0.000010000000.
002180
002190*----------- CONTADORES / ACUMULADORES (TODOS COMP) --------------
002200* SE MUESTRAN TODOS EN EL RESUMEN DE FIN DE PROCESO (PARRAFO
002210* 8900-MOSTRAR-RESUMEN-I).
002220 77  WS-GEN-CANT              PIC 9(07) COMP      VALUE ZEROS.
002230 77  WS-SNP-LEIDOS-CANT       PIC 9(07) COMP      VALUE ZEROS.
002240 77  WS-SNP-FILTR-CANT        PIC 9(07) COMP      VALUE ZEROS.
002250 77  WS-ASOC-CANT             PIC 9(07) COMP      VALUE ZEROS.
002260 77  WS-ASOC-VALID-CANT       PIC 9(07) COMP      VALUE ZEROS.
002270 77  WS-ROLLUP-CANT           PIC 9(07) COMP      VALUE ZEROS.
002280 77  WS-ROLLUP-PTR            PIC 9(07) COMP      VALUE ZEROS.
002290 77  WS-CAND-CANT             PIC 9(05) COMP      VALUE ZEROS.
002300
002310*----------- IMPRESION DE CONTADORES Y UMBRALES ------------------
002320 77  WS-CANT-PRINT            PIC Z(6)9           VALUE ZEROS.
002330 77  WS-DIST-PRINT            PIC Z(8)9           VALUE ZEROS.
002340 77  WS-PVAL-PRINT            PIC 9.999999999999.
002350
002360
002370*//// COPY CPGENREC. //////////////////////////////////////////
002380************************************************************
002390* LAYOUT GENE-IN  (ENTRADA DE GENES, FORMATO PLANO)          *
002400* LARGO REGISTRO = 160 BYTES (155 DE DATOS + 5 DE FILLER DE  *
002410* RESERVA, KC-5633). EL ANCHO DE DATOS ESTA PACTADO CON EL   *
002420* EXTRACTOR DE ANOTACION DEL GENOMA.                         *
002430************************************************************
002440 01  WS-REG-GENEREC.
002450     03  GI-GENE-ID           PIC X(24)    VALUE SPACES.
002460     03  GI-CHR               PIC X(12)    VALUE SPACES.
002470     03  GI-RAW-START         PIC 9(09)    VALUE ZEROS.
002480     03  GI-ORIENTATION       PIC X(01)    VALUE SPACES.
002490     03  GI-LENGTH            PIC 9(09)    VALUE ZEROS.
002500     03  GI-FUNCTION          PIC X(60)    VALUE SPACES.
002510     03  GI-GO-TERMS          PIC X(40)    VALUE SPACES.
002520     03  FILLER               PIC X(05)    VALUE SPACES.
002530
002540 01  WS-REG-GENEREC-FLAT  REDEFINES WS-REG-GENEREC.
002550     03  FILLER               PIC X(160).
002560*////////////////////////////////////////////////////////////
002570
002580
002590*//// COPY CPSNPREG. //////////////////////////////////////////
002600************************************************************
002610* LAYOUT SNP-IN  (ENTRADA DE RESULTADOS GWAS, UN SNP POR REG)*
002620* LARGO REGISTRO = 070 BYTES (065 DE DATOS + 5 DE FILLER DE  *
002630* RESERVA, KC-5633). EL ANCHO DE DATOS ESTA PACTADO CON EL   *
002640* EXTRACTOR DE RESULTADOS GWAS.                              *
002650************************************************************
002660 01  WS-REG-SNPEREG.
002670     03  SI-CHR               PIC X(12)    VALUE SPACES.
002680     03  SI-SNP-ID            PIC X(20)    VALUE SPACES.
002690     03  SI-POS               PIC 9(09)    VALUE ZEROS.
002700     03  SI-PVALUE            PIC 9(01)V9(12) VALUE ZEROS.
002710     03  SI-ADDL-VALUE        PIC S9(05)V9(06) VALUE ZEROS.
002720     03  FILLER               PIC X(05)    VALUE SPACES.
002730
002740 01  WS-REG-SNPEREG-FLAT  REDEFINES WS-REG-SNPEREG.
002750     03  FILLER               PIC X(070).
002760*////////////////////////////////////////////////////////////
002770
002780
002790*//// COPY CPGENMSTR. /////////////////////////////////////////
002800************************************************************
002810* LAYOUT GENE-MASTER  (GEN NORMALIZADO - TABLA / SALIDA      *
002820* OPCIONAL GENE-MASTER-OUT). LARGO REGISTRO = 160 BYTES      *
002830************************************************************
002840 01  WS-REG-GENEMSTR.
002850     03  GM-GENE-ID           PIC X(24)    VALUE SPACES.
002860     03  GM-CHR               PIC X(12)    VALUE SPACES.
002870     03  GM-ORIENTATION       PIC X(01)    VALUE SPACES.
002880     03  GM-START             PIC 9(09)    VALUE ZEROS.
002890     03  GM-END               PIC 9(09)    VALUE ZEROS.
002900     03  GM-FUNCTION          PIC X(60)    VALUE SPACES.
002910     03  GM-GO-TERMS          PIC X(40)    VALUE SPACES.
002920     03  FILLER               PIC X(05)    VALUE SPACES.
002930
002940 01  WS-REG-GENEMSTR-FLAT REDEFINES WS-REG-GENEMSTR.
002950     03  FILLER               PIC X(160).
002960*////////////////////////////////////////////////////////////
002970
002980
002990*//// COPY CPSNPGOUT. /////////////////////////////////////////
003000************************************************************
003010* LAYOUT SNP-GENE-OUT  (DETALLE SNP-GEN) - LARGO REGISTRO =  *
003020* 220 BYTES                                                  *
003030************************************************************
003040 01  WS-REG-SNPGOUT.
003050     03  SG-SNP-CHR           PIC X(12)    VALUE SPACES.
003060     03  SG-SNP-ID            PIC X(20)    VALUE SPACES.
003070     03  SG-SNP-POS           PIC 9(09)    VALUE ZEROS.
003080     03  SG-PVALUE            PIC 9(01)V9(12) VALUE ZEROS.
003090     03  SG-GENE-ID           PIC X(24)    VALUE SPACES.
003100     03  SG-GENE-START        PIC 9(09)    VALUE ZEROS.
003110     03  SG-GENE-END          PIC 9(09)    VALUE ZEROS.
003120     03  SG-GENE-ORIENT       PIC X(01)    VALUE SPACES.
003130     03  SG-DISTANCE          PIC 9(09)    VALUE ZEROS.
003140     03  SG-WITHIN-GENE       PIC X(01)    VALUE 'N'.
003150     03  SG-POSITION-CAT      PIC X(11)    VALUE SPACES.
003160     03  SG-GENE-FUNCTION     PIC X(60)    VALUE SPACES.
003170     03  SG-GENE-GO-TERMS     PIC X(40)    VALUE SPACES.
003180     03  FILLER               PIC X(02)    VALUE SPACES.
003190
003200 01  WS-REG-SNPGOUT-FLAT  REDEFINES WS-REG-SNPGOUT.
003210     03  FILLER               PIC X(220).
003220*////////////////////////////////////////////////////////////
003230
003240
003250*//// COPY CPGENSOUT. /////////////////////////////////////////
003260************************************************************
003270* LAYOUT GENE-SNP-OUT  (ROLLUP POR GEN) - LARGO REGISTRO =   *
003280* 375 BYTES                                                  *
003290************************************************************
003300 01  WS-REG-GENSOUT.
003310     03  GS-GENE-ID           PIC X(24)    VALUE SPACES.
003320     03  GS-CHR               PIC X(12)    VALUE SPACES.
003330     03  GS-GENE-START        PIC 9(09)    VALUE ZEROS.
003340     03  GS-GENE-END          PIC 9(09)    VALUE ZEROS.
003350     03  GS-ORIENTATION       PIC X(01)    VALUE SPACES.
003360     03  GS-FUNCTION          PIC X(60)    VALUE SPACES.
003370     03  GS-GO-TERMS          PIC X(40)    VALUE SPACES.
003380     03  GS-ASSOC-SNPS        PIC X(200)   VALUE SPACES.
003390     03  GS-SNP-COUNT         PIC 9(05)    VALUE ZEROS.
003400     03  GS-MIN-PVALUE        PIC 9(01)V9(12) VALUE ZEROS.
003410     03  FILLER               PIC X(02)    VALUE SPACES.
003420
003430 01  WS-REG-GENSOUT-FLAT  REDEFINES WS-REG-GENSOUT.
003440     03  FILLER               PIC X(375).
003450*////////////////////////////////////////////////////////////
003460
003470
003480*----------- LINKAGE DE LA RUTINA PGMRUGEN (UNIT A) -------------
003490* WS-LK-COMUNICACION SE ARMA ANTES DE CADA CALL A PGMRUGEN, EN
003500* 1120-NORMALIZAR-GEN-I. PGMRUGEN DEVUELVE LK-GM-START/LK-GM-END
003510* Y EL RETURN-CODE DE ACEPTACION/RECHAZO DEL GEN.
003520 01  WS-LK-COMUNICACION.
003530     03  LK-RAW-START         PIC 9(09).
003540     03  LK-ORIENTATION       PIC X(01).
003550     03  LK-LENGTH            PIC 9(09).
003560     03  LK-GM-START          PIC 9(09).
003570     03  LK-GM-END            PIC 9(09).
003580     03  FILLER               PIC X(10).
003590
003600
003610*----------- TABLA DE GENES EN MEMORIA (UNIT A / UNIT B) --------
003620* NOTA (1990-08-14 MEV): SI WS-GEN-CANT SUPERA 5000 HAY QUE
003630* AMPLIAR ESTA TABLA Y RECOMPILAR.
003640 01  WS-TABLA-GENES.
003650     03  TG-ROW  OCCURS 5000 TIMES
003660                 INDEXED BY TG-IDX.
003670         05  TG-GENE-ID       PIC X(24).
003680         05  TG-CHR           PIC X(12).
003690         05  TG-ORIENTATION   PIC X(01).
003700         05  TG-START         PIC 9(09) COMP.
003710         05  TG-END           PIC 9(09) COMP.
003720         05  TG-FUNCTION      PIC X(60).
003730         05  TG-GO-TERMS      PIC X(40).
003740         05  FILLER           PIC X(04).
003750
003760*----------- TABLA DE GENES CANDIDATOS DE UN SNP (UNIT B) -------
003770* SE REARMA DESDE CERO PARA CADA SNP QUE PASA EL FILTRO B1 (VER
003780* 2300-BUSCAR-GENES-I, QUE PONE WS-CAND-CANT EN CERO AL ENTRAR).
003790 01  WS-TABLA-CAND.
003800     03  CD-ROW  OCCURS 2000 TIMES
003810                 INDEXED BY CD-IDX CD-IDX2.
003820         05  CD-GENE-PTR      PIC 9(04) COMP.
003830         05  CD-DISTANCE      PIC 9(09) COMP.
003840         05  FILLER           PIC X(02).
003850
003860*----------- AREA AUXILIAR DEL INSERTION SORT (REGLA B5) --------
003870 01  WS-CAND-AUX.
003880     03  CD-AUX-PTR           PIC 9(04) COMP   VALUE ZEROS.
003890     03  CD-AUX-DIST          PIC 9(09) COMP   VALUE ZEROS.
003900
003910*----------- TABLA DE ROLLUP POR GEN (UNIT C) --------------------
003920* UNA FILA POR GEN CON AL MENOS UNA ASOCIACION VALIDA; SE BUSCA
003930* POR GENE-ID CON BARRIDO LINEAL (VER 2610-BUSCAR-ROLLUP-I).
003940 01  WS-TABLA-ROLLUP.
003950     03  RU-ROW  OCCURS 5000 TIMES
003960                 INDEXED BY RU-IDX.
003970         05  RU-GENE-ID       PIC X(24).
003980         05  RU-CHR           PIC X(12).
003990         05  RU-GENE-START    PIC 9(09) COMP.
004000         05  RU-GENE-END      PIC 9(09) COMP.
004010         05  RU-ORIENTATION   PIC X(01).
004020         05  RU-FUNCTION      PIC X(60).
004030         05  RU-GO-TERMS      PIC X(40).
004040         05  RU-ASSOC-SNPS    PIC X(200).
004050         05  RU-ANOT-LEN      PIC 9(03) COMP.
004060         05  RU-SNP-COUNT     PIC 9(05) COMP.
004070         05  RU-MIN-PVALUE    PIC 9(01)V9(12).
004080         05  RU-HAS-PVALUE    PIC X(01).
004090         05  FILLER           PIC X(02).
004100
004110*----------- AREAS DE TRABAJO DE LA BUSQUEDA (UNIT B) ------------
004120* WS-DIST-CALC/WS-DIST-CALC2 SON LA DISTANCIA (CON SIGNO) AL
004130* INICIO Y AL FIN DEL GEN; WS-DIST-FINAL ES EL MENOR DE LOS DOS,
004140* YA SIN SIGNO (REGLA B3).
004150 77  WS-WITHIN-FLAG           PIC X            VALUE 'N'.
004160 77  WS-DIST-CALC             PIC S9(09) COMP  VALUE ZEROS.
004170 77  WS-DIST-CALC2            PIC S9(09) COMP  VALUE ZEROS.
004180 77  WS-DIST-FINAL            PIC 9(09) COMP   VALUE ZEROS.
004190
004200*----------- AREAS DE TRABAJO DE LA ANOTACION (UNIT C) -----------
004210* WS-ANOT-TXT ES LA ANOTACION DE UN SOLO SNP (REGLA C1) ANTES DE
004220* AGREGARLA A RU-ASSOC-SNPS; WS-ANOT-PTR ES EL PUNTERO DE STRING.
004230 77  WS-ANOT-TXT              PIC X(80)        VALUE SPACES.
004240 77  WS-ANOT-PTR              PIC 9(04) COMP   VALUE 1.
004250 77  WS-ANOT-LEN              PIC 9(03) COMP   VALUE ZEROS.
004260 77  WS-RU-POS                PIC 9(03) COMP   VALUE ZEROS.
004270 77  WS-STRIP-IDX             PIC 9(02) COMP   VALUE 1.
004280
004290 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
004300
004310*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004320 PROCEDURE DIVISION.
004330
004340*---- PARRAFO PRINCIPAL: ORDEN FIJO DE LAS TRES UNIDADES --------
004350* INICIO / CARGA COMPLETA DE GENES (UNIT A) / PASADA COMPLETA DE
004360* SNPS (UNIT B, QUE A SU VEZ ACTUALIZA EL ROLLUP DE UNIT C) /
004370* GRABACION DEL ROLLUP / RESUMEN Y CIERRE.
004380*
004390* EL ORDEN DE ESTOS CINCO PERFORM ES FIJO Y NO SE DEBE CAMBIAR:
004400* LA TABLA DE GENES (WS-TABLA-GENES) TIENE QUE ESTAR COMPLETA
004410* ANTES DE EMPEZAR LA PASADA DE SNPS, Y EL ROLLUP (WS-TABLA-
004420* ROLLUP) TIENE QUE ESTAR COMPLETO ANTES DE GRABARLO EN
004430* 8000-GRABAR-ROLLUP-I.
004440 MAIN-PROGRAM-I.
004450
004460     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F
004470*    UNIT A - CARGA COMPLETA DE LA TABLA DE GENES, UN CICLO POR
004480*    REGISTRO GENE-IN (EL ULTIMO CICLO SOLO CONSUME EL FIN DE
004490*    ARCHIVO YA DETECTADO EN 1000-INICIO-I).
004500     PERFORM 1100-CARGAR-GENES-I  THRU 1100-CARGAR-GENES-F
004510                                   UNTIL FIN-GENES
004520*    UNIT B/C - PASADA COMPLETA DE SNPS, UN CICLO POR REGISTRO
004530*    SNP-IN; CADA CICLO PUEDE ESCRIBIR VARIOS REGISTROS DE
004540*    DETALLE (SG-) Y ACTUALIZAR VARIAS FILAS DE ROLLUP (RU-).
004550     PERFORM 2000-PROCESO-I       THRU 2000-PROCESO-F
004560                                   UNTIL FIN-SNPS
004570*    UNIT C - GRABACION FINAL DEL ARCHIVO GENE-SNP-OUT, UNA VEZ
004580*    QUE TODA LA TABLA DE ROLLUP YA ESTA ARMADA.
004590     PERFORM 8000-GRABAR-ROLLUP-I THRU 8000-GRABAR-ROLLUP-F
004600     PERFORM 9999-FINAL-I         THRU 9999-FINAL-F.
004610
004620 MAIN-PROGRAM-F. GOBACK.
004630
004640
004650*--------------------------------------------------------------
004660* ABRE LOS CINCO ARCHIVOS DEL PROCESO (GENMOUT SOLO SI EL
004670* SWITCH WS-SAVE-GENE-SW LO PIDE), MUESTRA LOS UMBRALES FIJOS
004680* DEL DRIVER Y DEJA LEIDO EL PRIMER REGISTRO DE GENE-IN Y DE
004690* SNP-IN PARA QUE LOS PERFORM ... UNTIL DEL PRINCIPAL ARRANQUEN
004700* CON UN REGISTRO YA EN MEMORIA.
004710 1000-INICIO-I.
004720
004730*    LOS DOS SWITCHES DE FIN DE ARCHIVO ARRANCAN SIEMPRE EN 'N';
004740*    SI ALGUN OPEN FALLA MAS ABAJO SE PONEN EN 'Y' A PROPOSITO
004750*    PARA QUE EL PRINCIPAL NO INTENTE LEER NINGUN ARCHIVO.
004760     SET NO-FIN-GENES TO TRUE
004770     SET NO-FIN-SNPS  TO TRUE
004780
004790*    CABECERA DE CORRIDA CON LOS DOS UMBRALES FIJOS DEL DRIVER
004800*    (WS-DIST-THRESH/WS-PVAL-THRESH), PARA QUE QUEDE EN EL LOG
004810*    DE LA CORRIDA CON QUE UMBRAL SE PROCESO CADA SALIDA.
004820     DISPLAY ' '
004830     DISPLAY '==============================================='
004840     DISPLAY 'PROGM45A - ASOCIACION SNP - GEN (GWAS-GENES)'
004850     DISPLAY 'UMBRAL DE DISTANCIA (PB)  : ' WS-DIST-THRESH
004860     MOVE WS-PVAL-THRESH TO WS-PVAL-PRINT
004870     DISPLAY 'UMBRAL DE P-VALUE         : ' WS-PVAL-PRINT
004880     DISPLAY '==============================================='
004890
004900*    OPEN DE LOS CUATRO ARCHIVOS OBLIGATORIOS; CUALQUIER ERROR
004910*    DE OPEN CORTA LA CORRIDA PONIENDO LOS DOS SWITCHES DE FIN
004920*    DE ARCHIVO EN 'Y' (ASI NINGUN PERFORM ... UNTIL DEL
004930*    PRINCIPAL LLEGA A EJECUTAR SU CUERPO).
004940*    ARCHIVO DE ENTRADA DE GENES (UNIT A).
004950     OPEN INPUT  GENEIN
004960     IF FS-GENEIN IS NOT EQUAL '00' THEN
004970        DISPLAY '* ERROR EN OPEN GENEIN = ' FS-GENEIN
004980        MOVE 9999 TO RETURN-CODE
004990        SET FIN-GENES TO TRUE
005000        SET FIN-SNPS  TO TRUE
005010     END-IF
005020
005030*    ARCHIVO DE ENTRADA DE RESULTADOS GWAS (UNIT B).
005040     OPEN INPUT  SNPIN
005050     IF FS-SNPIN  IS NOT EQUAL '00' THEN
005060        DISPLAY '* ERROR EN OPEN SNPIN = ' FS-SNPIN
005070        MOVE 9999 TO RETURN-CODE
005080        SET FIN-GENES TO TRUE
005090        SET FIN-SNPS  TO TRUE
005100     END-IF
005110
005120*    SALIDA DE DETALLE SNP-GEN (UNIT B, REGLAS B4/B5/B6).
005130     OPEN OUTPUT SNPGOUT
005140     IF FS-SNPGOUT IS NOT EQUAL '00' THEN
005150        DISPLAY '* ERROR EN OPEN SNPGOUT = ' FS-SNPGOUT
005160        MOVE 9999 TO RETURN-CODE
005170        SET FIN-GENES TO TRUE
005180        SET FIN-SNPS  TO TRUE
005190     END-IF
005200
005210*    SALIDA DE ROLLUP POR GEN (UNIT C, REGLAS C1/C2/C3).
005220     OPEN OUTPUT GENSOUT
005230     IF FS-GENSOUT IS NOT EQUAL '00' THEN
005240        DISPLAY '* ERROR EN OPEN GENSOUT = ' FS-GENSOUT
005250        MOVE 9999 TO RETURN-CODE
005260        SET FIN-GENES TO TRUE
005270        SET FIN-SNPS  TO TRUE
005280     END-IF
005290
005300*    GENMOUT ES OPCIONAL (KC-5509): SOLO SE ABRE SI EL SWITCH
005310*    FIJO WS-SAVE-GENE-SW ESTA EN 'S'.
005320     IF GRABAR-GENE-MASTER THEN
005330        OPEN OUTPUT GENMOUT
005340        IF FS-GENMOUT IS NOT EQUAL '00' THEN
005350           DISPLAY '* ERROR EN OPEN GENMOUT = ' FS-GENMOUT
005360           MOVE 9999 TO RETURN-CODE
005370           SET FIN-GENES TO TRUE
005380           SET FIN-SNPS  TO TRUE
005390        END-IF
005400     END-IF
005410
005420*    PRIMERA LECTURA DE CADA ARCHIVO, PARA QUE EL PRINCIPAL
005430*    PUEDA HACER PERFORM ... UNTIL FIN-GENES / UNTIL FIN-SNPS.
005440     PERFORM 1110-LEER-GENE-I THRU 1110-LEER-GENE-F
005450     PERFORM 2100-LEER-SNP-I  THRU 2100-LEER-SNP-F.
005460
005470 1000-INICIO-F. EXIT.
005480
005490
005500*---- UNIT A - CARGA DE LA TABLA MAESTRA DE GENES --------------
005510* UN CICLO DE ESTE PARRAFO POR CADA REGISTRO GENE-IN: SE
005520* NORMALIZA Y AGREGA A LA TABLA EL REGISTRO YA LEIDO, Y SE LEE
005530* EL SIGUIENTE (EL ULTIMO CICLO SOLO LEE EL FIN DE ARCHIVO).
005540 1100-CARGAR-GENES-I.
005550
005560*    EL ORDEN ES NORMALIZAR PRIMERO, LEER DESPUES: EL REGISTRO
005570*    QUE SE NORMALIZA AQUI ES EL QUE QUEDO EN WS-REG-GENEREC
005580*    DESDE LA LECTURA ANTERIOR (LA DE 1000-INICIO-I O LA DEL
005590*    CICLO ANTERIOR DE ESTE MISMO PARRAFO).
005600     PERFORM 1120-NORMALIZAR-GEN-I THRU 1120-NORMALIZAR-GEN-F
005610     PERFORM 1110-LEER-GENE-I      THRU 1110-LEER-GENE-F.
005620
005630 1100-CARGAR-GENES-F. EXIT.
005640
005650
005660*--------------------------------------------------------------
005670* LECTURA ELEMENTAL DE GENE-IN. FILE STATUS '10' ES FIN DE
005680* ARCHIVO NORMAL; CUALQUIER OTRO STATUS DISTINTO DE '00' SE
005690* TRATA TAMBIEN COMO FIN DE ARCHIVO, PERO AVISANDO POR DISPLAY.
005700 1110-LEER-GENE-I.
005710
005720     READ GENEIN INTO WS-REG-GENEREC
005730
005740     EVALUATE FS-GENEIN
005750*       LECTURA CORRECTA: EL REGISTRO QUEDA EN WS-REG-GENEREC
005760*       PARA QUE 1120-NORMALIZAR-GEN-I LO PROCESE.
005770        WHEN '00'
005780           CONTINUE
005790*       FIN DE ARCHIVO NORMAL.
005800        WHEN '10'
005810           SET FIN-GENES TO TRUE
005820*       CUALQUIER OTRO STATUS SE TRATA COMO FIN DE ARCHIVO, PERO
005830*       AVISANDO POR DISPLAY (NO HAY REINTENTO DE LECTURA).
005840        WHEN OTHER
005850           DISPLAY '* ERROR EN LECTURA GENEIN = ' FS-GENEIN
005860           SET FIN-GENES TO TRUE
005870     END-EVALUATE.
005880
005890 1110-LEER-GENE-F. EXIT.
005900
005910
005920*---- LLAMA A PGMRUGEN (REGLA A1) Y AGREGA EL GEN A LA TABLA ----
005930* GI-FUNCTION/GI-GO-TERMS (ANOTACIONES, REGLA A2) SE COPIAN TAL
005940* CUAL SE LEYERON, EN BLANCO O NO: ESTE PARRAFO NO VALIDA NI
005950* COMPLETA ANOTACIONES FALTANTES.
005960 1120-NORMALIZAR-GEN-I.
005970
005980*    ARMA EL AREA DE LINKAGE CON LOS TRES DATOS CRUDOS DEL GEN
005990*    (COORDENADA, ORIENTACION, LARGO) Y LLAMA A LA RUTINA DE
006000*    NORMALIZACION.
006010     MOVE GI-RAW-START     TO LK-RAW-START
006020     MOVE GI-ORIENTATION   TO LK-ORIENTATION
006030     MOVE GI-LENGTH        TO LK-LENGTH
006040
006050     CALL 'PGMRUGEN' USING WS-LK-COMUNICACION
006060
006070*    1999-07-12 RHS (TICKET KC-5618) - GEN RECHAZADO POR         KC-5618
006080*    PGMRUGEN (RETURN-CODE <> 0) NO SE AGREGA A LA TABLA NI SE
006090*    CUENTA EN WS-GEN-CANT.
006100     IF RETURN-CODE IS EQUAL ZEROS THEN
006110*       GEN ACEPTADO: SE ARMA EL REGISTRO GENE-MASTER DE TRABAJO
006120*       (WS-REG-GENEMSTR) A PARTIR DE LOS DATOS LEIDOS Y DE LAS
006130*       COORDENADAS NORMALIZADAS QUE DEVOLVIO PGMRUGEN.
006140        MOVE GI-GENE-ID       TO GM-GENE-ID
006150        MOVE GI-CHR           TO GM-CHR
006160        MOVE GI-ORIENTATION   TO GM-ORIENTATION
006170        MOVE LK-GM-START      TO GM-START
006180        MOVE LK-GM-END        TO GM-END
006190        MOVE GI-FUNCTION      TO GM-FUNCTION
006200        MOVE GI-GO-TERMS      TO GM-GO-TERMS
006210
006220*       AGREGA LA FILA A LA TABLA DE GENES (WS-TABLA-GENES) Y
006230*       CUENTA EL GEN EN EL ACUMULADOR DEL RESUMEN.
006240        ADD 1 TO WS-GEN-CANT
006250        SET TG-IDX TO WS-GEN-CANT
006260        MOVE GM-GENE-ID       TO TG-GENE-ID     (TG-IDX)
006270        MOVE GM-CHR           TO TG-CHR         (TG-IDX)
006280        MOVE GM-ORIENTATION   TO TG-ORIENTATION (TG-IDX)
006290        MOVE GM-START         TO TG-START       (TG-IDX)
006300        MOVE GM-END           TO TG-END         (TG-IDX)
006310        MOVE GM-FUNCTION      TO TG-FUNCTION    (TG-IDX)
006320        MOVE GM-GO-TERMS      TO TG-GO-TERMS    (TG-IDX)
006330
006340*       GRABACION OPCIONAL DEL GEN NORMALIZADO (KC-5509).
006350        IF GRABAR-GENE-MASTER THEN
006360           WRITE FD-GENMOUT-REC FROM WS-REG-GENEMSTR-FLAT
006370           IF FS-GENMOUT IS NOT EQUAL '00' THEN
006380              DISPLAY '* ERROR EN WRITE GENMOUT = ' FS-GENMOUT
006390              MOVE 9999 TO RETURN-CODE
006400           END-IF
006410        END-IF
006420     ELSE
006430*       GEN RECHAZADO: NO SE TOCA LA TABLA DE GENES NI EL
006440*       ACUMULADOR WS-GEN-CANT. SE AVISA POR DISPLAY Y SE DEJA
006450*       RETURN-CODE EN CERO PARA QUE NO QUEDE MARCADO COMO
006460*       ERROR DE ESCRITURA EN EL RESTO DEL PROGRAMA.
006470        DISPLAY '* GEN RECHAZADO POR PGMRUGEN, NO SE CARGA: '
006480                GI-GENE-ID
006490        MOVE ZEROS TO RETURN-CODE
006500     END-IF.
006510
006520 1120-NORMALIZAR-GEN-F. EXIT.
006530
006540
006550*---- UNIT B - PASADA PRINCIPAL DE ASOCIACION SNP-GEN -----------
006560* UN CICLO DE ESTE PARRAFO POR CADA REGISTRO SNP-IN: SE FILTRA
006570* Y PROCESA EL REGISTRO YA LEIDO (REGLAS B1-B6), Y SE LEE EL
006580* SIGUIENTE.
006590 2000-PROCESO-I.
006600
006610*    IGUAL QUE EN 1100-CARGAR-GENES-I: SE PROCESA PRIMERO EL
006620*    REGISTRO YA LEIDO Y SE LEE EL SIGUIENTE AL FINAL DEL CICLO.
006630     PERFORM 2200-FILTRAR-SNP-I THRU 2200-FILTRAR-SNP-F
006640     PERFORM 2100-LEER-SNP-I    THRU 2100-LEER-SNP-F.
006650
006660 2000-PROCESO-F. EXIT.
006670
006680
006690*--------------------------------------------------------------
006700* LECTURA ELEMENTAL DE SNP-IN, CON EL MISMO CRITERIO DE FILE
006710* STATUS QUE 1110-LEER-GENE-I. SOLO CUENTA EL TOTAL LEIDO
006720* (WS-SNP-LEIDOS-CANT) CUANDO LA LECTURA FUE CORRECTA.
006730 2100-LEER-SNP-I.
006740
006750     READ SNPIN INTO WS-REG-SNPEREG
006760
006770     EVALUATE FS-SNPIN
006780*       LECTURA CORRECTA: SE CUENTA EL REGISTRO Y QUEDA EN
006790*       WS-REG-SNPEREG PARA QUE 2200-FILTRAR-SNP-I LO PROCESE.
006800        WHEN '00'
006810           ADD 1 TO WS-SNP-LEIDOS-CANT
006820*       FIN DE ARCHIVO NORMAL.
006830        WHEN '10'
006840           SET FIN-SNPS TO TRUE
006850*       CUALQUIER OTRO STATUS SE TRATA COMO FIN DE ARCHIVO, PERO
006860*       AVISANDO POR DISPLAY.
006870        WHEN OTHER
006880           DISPLAY '* ERROR EN LECTURA SNPIN = ' FS-SNPIN
006890           SET FIN-SNPS TO TRUE
006900     END-EVALUATE.
006910
006920 2100-LEER-SNP-F. EXIT.
006930
006940
006950*---- REGLA B1 - FILTRO POR P-VALUE ------------------------------
006960* SOLO LOS SNPS CON P-VALUE NO MAYOR AL UMBRAL FIJO SIGUEN A LA
006970* BUSQUEDA DE GENES; SI EL UMBRAL ES 1 (SIN FILTRO REAL) SE
006980* EVITA LA COMPARACION DECIMAL Y SE DEJA PASAR DIRECTO.
006990 2200-FILTRAR-SNP-I.
007000
007010*    SI YA SE LLEGO A FIN DE ARCHIVO NO HAY REGISTRO VALIDO QUE
007020*    FILTRAR (EL READ DE 2100 SOLO DEJO EL STATUS DE FIN DE
007030*    ARCHIVO, NO UN REGISTRO NUEVO).
007040     IF NOT FIN-SNPS THEN
007050        IF WS-PVAL-THRESH IS LESS THAN 1 THEN
007060           IF SI-PVALUE IS NOT GREATER THAN WS-PVAL-THRESH THEN
007070              ADD 1 TO WS-SNP-FILTR-CANT
007080              PERFORM 2300-BUSCAR-GENES-I THRU 2300-BUSCAR-GENES-F
007090           END-IF
007100        ELSE
007110*          UMBRAL >= 1: NINGUN P-VALUE REAL (SIEMPRE ENTRE 0 Y 1)
007120*          PUEDE SUPERARLO, ASI QUE SE DEJA PASAR SIN COMPARAR.
007130           ADD 1 TO WS-SNP-FILTR-CANT
007140           PERFORM 2300-BUSCAR-GENES-I THRU 2300-BUSCAR-GENES-F
007150        END-IF
007160     END-IF.
007170
007180 2200-FILTRAR-SNP-F. EXIT.
007190
007200
007210*---- REGLAS B2/B3/B5 - BUSQUEDA DE GENES CANDIDATOS -------------
007220* BARRE TODA LA TABLA DE GENES EXAMINANDO CADA FILA (2350),
007230* ORDENA LOS CANDIDATOS QUE QUEDARON POR DISTANCIA ASCENDENTE
007240* (2400) Y GRABA EL DETALLE (2500).
007250*
007260* NOTA DE DISENO: ESTE BARRIDO ES SIEMPRE SOBRE TODA LA TABLA DE
007270* GENES (1 A WS-GEN-CANT); LA TABLA NO ESTA ORDENADA NI INDEXADA
007280* POR CROMOSOMA, ASI QUE NO HAY FORMA DE SALTAR DIRECTO A LOS
007290* GENES DEL CROMOSOMA DEL SNP (VER NOTAS DE DISENO DEL ENCABEZADO).
007300 2300-BUSCAR-GENES-I.
007310
007320*    LA LISTA DE CANDIDATOS (WS-TABLA-CAND) ES POR SNP: SE
007330*    REARMA DESDE CERO EN CADA LLAMADA A ESTE PARRAFO.
007340     MOVE ZEROS TO WS-CAND-CANT
007350
007360     PERFORM 2350-EXAMINAR-GEN-I THRU 2350-EXAMINAR-GEN-F
007370        VARYING TG-IDX FROM 1 BY 1 UNTIL TG-IDX IS GREATER THAN
007380                                          WS-GEN-CANT
007390
007400     PERFORM 2400-ORDENAR-CAND-I THRU 2400-ORDENAR-CAND-F
007410     PERFORM 2500-GRABAR-DETALLE-I THRU 2500-GRABAR-DETALLE-F.
007420
007430 2300-BUSCAR-GENES-F. EXIT.
007440
007450
007460*---- 1993-06-30 JTR (TICKET KC-5555) REGLA B4 CORREGIDA --------  KC-5555
007470* REGLAS B2/B3: MISMO CROMOSOMA ES CONDICION DE ENTRADA. SI EL
007480* SNP CAE DENTRO DEL GEN LA DISTANCIA ES CERO (WITHIN GENE); SI
007490* NO, LA DISTANCIA ES LA MENOR ENTRE EL INICIO Y EL FIN DEL GEN.
007500 2350-EXAMINAR-GEN-I.
007510
007520     IF TG-CHR (TG-IDX) IS EQUAL SI-CHR THEN
007530
007540*       REGLA B2 - WITHIN GENE: LA POSICION DEL SNP CAE ENTRE EL
007550*       INICIO Y EL FIN DEL GEN NORMALIZADO (AMBOS INCLUSIVE).
007560        IF SI-POS IS NOT LESS THAN TG-START (TG-IDX) AND
007570           SI-POS IS NOT GREATER THAN TG-END (TG-IDX) THEN
007580           MOVE 'Y' TO WS-WITHIN-FLAG
007590           MOVE ZEROS TO WS-DIST-FINAL
007600        ELSE
007610*          REGLA B3 - DISTANCIA AL GEN: SE CALCULA LA DISTANCIA
007620*          (CON SIGNO) DEL SNP AL INICIO Y AL FIN DEL GEN, SE
007630*          LES SACA EL SIGNO Y SE USA LA MENOR DE LAS DOS.
007640           MOVE 'N' TO WS-WITHIN-FLAG
007650           COMPUTE WS-DIST-CALC  = SI-POS - TG-START (TG-IDX)
007660           IF WS-DIST-CALC IS LESS THAN ZEROS THEN
007670              COMPUTE WS-DIST-CALC = ZEROS - WS-DIST-CALC
007680           END-IF
007690           COMPUTE WS-DIST-CALC2 = SI-POS - TG-END (TG-IDX)
007700           IF WS-DIST-CALC2 IS LESS THAN ZEROS THEN
007710              COMPUTE WS-DIST-CALC2 = ZEROS - WS-DIST-CALC2
007720           END-IF
007730           IF WS-DIST-CALC2 IS LESS THAN WS-DIST-CALC THEN
007740              MOVE WS-DIST-CALC2 TO WS-DIST-CALC
007750           END-IF
007760           MOVE WS-DIST-CALC TO WS-DIST-FINAL
007770        END-IF
007780
007790*       SOLO ENTRAN A LA LISTA DE CANDIDATOS LOS GENES DENTRO
007800*       DEL UMBRAL DE DISTANCIA (O WITHIN GENE), Y HASTA EL
007810*       TOPE DE 2000 CANDIDATOS DE LA TABLA WS-TABLA-CAND.
007820        IF WS-WITHIN-FLAG IS EQUAL 'Y' OR
007830           WS-DIST-FINAL IS NOT GREATER THAN WS-DIST-THRESH THEN
007840           IF WS-CAND-CANT IS LESS THAN 2000 THEN
007850              ADD 1 TO WS-CAND-CANT
007860              SET CD-IDX TO WS-CAND-CANT
007870              SET CD-GENE-PTR (CD-IDX) TO TG-IDX
007880              MOVE WS-DIST-FINAL TO CD-DISTANCE (CD-IDX)
007890           END-IF
007900        END-IF
007910     END-IF.
007920
007930 2350-EXAMINAR-GEN-F. EXIT.
007940
007950
007960*---- 1992-01-22 JTR (TICKET KC-5541) INSERTION SORT ESTABLE ----  KC-5541
007970* SE ORDENA POR DISTANCIA ASCENDENTE (REGLA B5); EL INSERTION
007980* SORT ES ESTABLE, ASI QUE DOS GENES A IGUAL DISTANCIA QUEDAN EN
007990* EL MISMO ORDEN EN QUE FUERON ENCONTRADOS EN LA TABLA.
008000 2400-ORDENAR-CAND-I.
008010
008020*    CON CERO O UN SOLO CANDIDATO NO HAY NADA QUE ORDENAR.
008030     IF WS-CAND-CANT IS GREATER THAN 1 THEN
008040        PERFORM 2410-INSERTAR-CAND-I THRU 2410-INSERTAR-CAND-F
008050           VARYING CD-IDX FROM 2 BY 1 UNTIL CD-IDX IS GREATER
008060                                             THAN WS-CAND-CANT
008070     END-IF.
008080
008090 2400-ORDENAR-CAND-F. EXIT.
008100
008110
008120*---- INSERTA CD-ROW (CD-IDX) EN SU LUGAR DENTRO DE 1..CD-IDX-1 --
008130* SE GUARDA LA FILA A INSERTAR EN EL AREA AUXILIAR (CD-AUX-PTR/
008140* CD-AUX-DIST) Y SE DESPLAZAN HACIA ADELANTE LAS FILAS CON
008150* DISTANCIA MAYOR (2420) HASTA ENCONTRAR SU LUGAR.
008160 2410-INSERTAR-CAND-I.
008170
008180*    SE GUARDA LA FILA A INSERTAR (LA QUE ESTA EN CD-IDX) EN EL
008190*    AREA AUXILIAR ANTES DE DESPLAZAR NADA, PORQUE EL DESPLAZA-
008200*    MIENTO VA A SOBREESCRIBIR ESA MISMA POSICION.
008210     SET CD-IDX2 TO CD-IDX
008220     MOVE CD-GENE-PTR (CD-IDX2) TO CD-AUX-PTR
008230     MOVE CD-DISTANCE (CD-IDX2) TO CD-AUX-DIST
008240     SET CD-IDX2 DOWN BY 1
008250
008260*    DESPLAZA HACIA ADELANTE CADA FILA ANTERIOR CUYA DISTANCIA
008270*    SEA MAYOR QUE LA DE LA FILA A INSERTAR, HASTA LLEGAR AL
008280*    PRINCIPIO DE LA TABLA O A UNA FILA QUE YA ESTA EN ORDEN.
008290     PERFORM 2420-DESPLAZAR-CAND-I THRU 2420-DESPLAZAR-CAND-F
008300        UNTIL CD-IDX2 IS LESS THAN 1
008310           OR CD-DISTANCE (CD-IDX2) IS NOT GREATER THAN
008320                                          CD-AUX-DIST
008330
008340*    EL LUGAR LIBRE QUEDA UNA POSICION DESPUES DE CD-IDX2.
008350     SET CD-IDX2 UP BY 1
008360     MOVE CD-AUX-PTR  TO CD-GENE-PTR (CD-IDX2)
008370     MOVE CD-AUX-DIST TO CD-DISTANCE (CD-IDX2).
008380
008390 2410-INSERTAR-CAND-F. EXIT.
008400
008410
008420*---- DESPLAZA UNA FILA HACIA ADELANTE PARA ABRIR LUGAR ----------
008430 2420-DESPLAZAR-CAND-I.
008440
008450*    MUEVE LA FILA CD-IDX2 UNA POSICION MAS ADELANTE EN LA TABLA
008460*    (ABRIENDO LUGAR PARA LA FILA QUE SE ESTA INSERTANDO) Y
008470*    RETROCEDE EL PUNTERO PARA SEGUIR COMPARANDO HACIA ATRAS.
008480     MOVE CD-GENE-PTR (CD-IDX2) TO CD-GENE-PTR (CD-IDX2 + 1)
008490     MOVE CD-DISTANCE (CD-IDX2) TO CD-DISTANCE (CD-IDX2 + 1)
008500     SET CD-IDX2 DOWN BY 1.
008510
008520 2420-DESPLAZAR-CAND-F. EXIT.
008530
008540
008550*---- REGLA B6 - SIN GEN CANDIDATO EN EL UMBRAL ------------------
008560* SI NO QUEDO NINGUN CANDIDATO (NI WITHIN GENE NI DENTRO DEL
008570* UMBRAL, O NO HAY GENES EN ESE CROMOSOMA) SE GRABA UN SOLO
008580* REGISTRO SIN GEN; SI HAY CANDIDATOS, UNO POR CANDIDATO (B5).
008590 2500-GRABAR-DETALLE-I.
008600
008610     IF WS-CAND-CANT IS EQUAL ZEROS THEN
008620*       REGLA B6 - REGISTRO SIN GEN: LAS COLUMNAS DEL GEN QUEDAN
008630*       EN CERO/BLANCO Y SG-WITHIN-GENE EN 'N'.
008640        MOVE SPACES TO WS-REG-SNPGOUT
008650        MOVE SI-CHR     TO SG-SNP-CHR
008660        MOVE SI-SNP-ID  TO SG-SNP-ID
008670        MOVE SI-POS     TO SG-SNP-POS
008680        MOVE SI-PVALUE  TO SG-PVALUE
008690        MOVE ZEROS      TO SG-GENE-START SG-GENE-END SG-DISTANCE
008700        MOVE 'N'        TO SG-WITHIN-GENE
008710        PERFORM 2550-ESCRIBIR-SNPGOUT-I THRU
008720                2550-ESCRIBIR-SNPGOUT-F
008730     ELSE
008740*       UN REGISTRO DE DETALLE POR CADA CANDIDATO, EN EL ORDEN
008750*       ASCENDENTE DE DISTANCIA QUE DEJO 2400-ORDENAR-CAND-I.
008760        PERFORM 2520-GRABAR-CAND-I THRU 2520-GRABAR-CAND-F
008770           VARYING CD-IDX FROM 1 BY 1 UNTIL CD-IDX IS GREATER
008780                                             THAN WS-CAND-CANT
008790     END-IF.
008800
008810 2500-GRABAR-DETALLE-F. EXIT.
008820
008830
008840*---- REGLA B5 - UN REGISTRO DE DETALLE POR GEN CANDIDATO --------
008850* CD-GENE-PTR (CD-IDX) ES EL INDICE DEL GEN DENTRO DE LA TABLA
008860* DE GENES (TG-ROW); SE REUTILIZA TG-IDX PARA TRAER SUS DATOS.
008870 2520-GRABAR-CAND-I.
008880
008890     SET TG-IDX TO CD-GENE-PTR (CD-IDX)
008900
008910*    ARMA EL REGISTRO DE DETALLE CON LOS DATOS DEL SNP (SI-) Y
008920*    LOS DATOS DEL GEN CANDIDATO (TG-, INDEXADO POR TG-IDX) QUE
008930*    QUEDARON GUARDADOS EN LA TABLA DE CANDIDATOS.
008940     MOVE SPACES            TO WS-REG-SNPGOUT
008950     MOVE SI-CHR             TO SG-SNP-CHR
008960     MOVE SI-SNP-ID          TO SG-SNP-ID
008970     MOVE SI-POS             TO SG-SNP-POS
008980     MOVE SI-PVALUE          TO SG-PVALUE
008990     MOVE TG-GENE-ID     (TG-IDX) TO SG-GENE-ID
009000     MOVE TG-START       (TG-IDX) TO SG-GENE-START
009010     MOVE TG-END         (TG-IDX) TO SG-GENE-END
009020     MOVE TG-ORIENTATION (TG-IDX) TO SG-GENE-ORIENT
009030     MOVE CD-DISTANCE    (CD-IDX) TO SG-DISTANCE
009040     MOVE TG-FUNCTION    (TG-IDX) TO SG-GENE-FUNCTION
009050     MOVE TG-GO-TERMS    (TG-IDX) TO SG-GENE-GO-TERMS
009060
009070*    DISTANCIA CERO ES WITHIN GENE (SIN CATEGORIA POSICIONAL);
009080*    CUALQUIER OTRA DISTANCIA NECESITA LA CATEGORIA 5'/3' (B4).
009090     IF CD-DISTANCE (CD-IDX) IS EQUAL ZEROS THEN
009100        MOVE 'Y'           TO SG-WITHIN-GENE
009110        MOVE 'within gene' TO SG-POSITION-CAT
009120     ELSE
009130        MOVE 'N'           TO SG-WITHIN-GENE
009140        PERFORM 2530-CLASIFICAR-POS-I THRU 2530-CLASIFICAR-POS-F
009150     END-IF
009160
009170*    GRABA EL DETALLE Y ACTUALIZA LA FILA DE ROLLUP DEL GEN.
009180     PERFORM 2550-ESCRIBIR-SNPGOUT-I THRU 2550-ESCRIBIR-SNPGOUT-F
009190     PERFORM 2600-ACTUALIZAR-ROLLUP-I THRU
009200             2600-ACTUALIZAR-ROLLUP-F.
009210
009220 2520-GRABAR-CAND-F. EXIT.
009230
009240
009250*---- REGLA B4 - CATEGORIA POSICIONAL 5' / 3' --------------------
009260* LA CLASE HEBRA-DIRECTA (SPECIAL-NAMES, KC-5631) REEMPLAZA LA
009270* COMPARACION LITERAL CONTRA '+'; UNA HEBRA QUE NO ES DIRECTA ES
009280* REVERSA ('-'), YA VALIDADA POR PGMRUGEN AL CARGAR LA TABLA.
009290* HEBRA DIRECTA: ANTES DEL INICIO ES 5', DESPUES DEL FIN ES 3'.
009300* HEBRA REVERSA: SE INVIERTE (DESPUES DEL FIN ES 5', ANTES DEL
009310* INICIO ES 3') PORQUE LA LECTURA DE LA HEBRA VA AL REVES.
009320 2530-CLASIFICAR-POS-I.
009330
009340*    LAS CUATRO RAMAS CUBREN LAS DOS ORIENTACIONES POR LOS DOS
009350*    LADOS DEL GEN; LA RAMA OTHER NO DEBERIA OCURRIR NUNCA PORQUE
009360*    2520 YA DESCARTO LA DISTANCIA CERO (WITHIN GENE) ANTES DE
009370*    LLAMAR A ESTE PARRAFO, PERO SE DEJA COMO RED DE SEGURIDAD.
009380     EVALUATE TRUE
009390        WHEN TG-ORIENTATION (TG-IDX) IS HEBRA-DIRECTA AND
009400             SI-POS IS LESS THAN TG-START (TG-IDX)
009410           MOVE '5''' TO SG-POSITION-CAT
009420        WHEN TG-ORIENTATION (TG-IDX) IS HEBRA-DIRECTA AND
009430             SI-POS IS GREATER THAN TG-END (TG-IDX)
009440           MOVE '3''' TO SG-POSITION-CAT
009450        WHEN TG-ORIENTATION (TG-IDX) IS NOT HEBRA-DIRECTA AND
009460             SI-POS IS GREATER THAN TG-END (TG-IDX)
009470           MOVE '5''' TO SG-POSITION-CAT
009480        WHEN TG-ORIENTATION (TG-IDX) IS NOT HEBRA-DIRECTA AND
009490             SI-POS IS LESS THAN TG-START (TG-IDX)
009500           MOVE '3''' TO SG-POSITION-CAT
009510        WHEN OTHER
009520           MOVE SPACES TO SG-POSITION-CAT
009530     END-EVALUATE.
009540
009550 2530-CLASIFICAR-POS-F. EXIT.
009560
009570
009580*---- GRABA EL REGISTRO DE DETALLE Y ACTUALIZA LOS CONTADORES ----
009590* WS-ASOC-CANT CUENTA TODO REGISTRO SNP-GENE-OUT GRABADO;
009600* WS-ASOC-VALID-CANT SOLO LOS QUE TIENEN GEN (1994-11-03 KC-5589).
009610*
009620* SE LLAMA TANTO DESDE 2500 (CAMINO B6, SIN GEN) COMO DESDE 2520
009630* (CAMINO B5, UN CANDIDATO); EN LOS DOS CASOS EL REGISTRO YA
009640* VIENE ARMADO EN WS-REG-SNPGOUT ANTES DE ESTE PARRAFO.
009650 2550-ESCRIBIR-SNPGOUT-I.
009660
009670     WRITE FD-SNPGOUT-REC FROM WS-REG-SNPGOUT-FLAT
009680
009690     IF FS-SNPGOUT IS NOT EQUAL '00' THEN
009700        DISPLAY '* ERROR EN WRITE SNPGOUT = ' FS-SNPGOUT
009710        MOVE 9999 TO RETURN-CODE
009720        SET FIN-SNPS TO TRUE
009730     ELSE
009740        ADD 1 TO WS-ASOC-CANT
009750        IF SG-GENE-ID IS NOT EQUAL SPACES THEN
009760           ADD 1 TO WS-ASOC-VALID-CANT
009770        END-IF
009780     END-IF.
009790
009800 2550-ESCRIBIR-SNPGOUT-F. EXIT.
009810
009820
009830*---- UNIT C - ACTUALIZA EL ROLLUP POR GEN (REGLAS C1/C2/C3) ----
009840* BUSCA EL GEN EN LA TABLA DE ROLLUP (2610); SI NO ESTABA, LO
009850* AGREGA AL FINAL (PRESERVA EL ORDEN DE PRIMERA APARICION, C3);
009860* DESPUES ARMA Y AGREGA LA ANOTACION (C1) Y ACTUALIZA EL MINIMO
009870* P-VALUE DEL GEN (C2).
009880 2600-ACTUALIZAR-ROLLUP-I.
009890
009900     PERFORM 2610-BUSCAR-ROLLUP-I THRU 2610-BUSCAR-ROLLUP-F
009910
009920     IF WS-ROLLUP-PTR IS EQUAL ZEROS THEN
009930*       PRIMERA ASOCIACION DE ESTE GEN: SE ABRE UNA FILA NUEVA
009940*       AL FINAL DE LA TABLA DE ROLLUP (ESO ES LO QUE GARANTIZA
009950*       EL ORDEN DE PRIMERA APARICION DE LA REGLA C3).
009960        ADD 1 TO WS-ROLLUP-CANT
009970        SET RU-IDX TO WS-ROLLUP-CANT
009980        MOVE SG-GENE-ID       TO RU-GENE-ID       (RU-IDX)
009990        MOVE SG-SNP-CHR       TO RU-CHR           (RU-IDX)
010000        MOVE SG-GENE-START    TO RU-GENE-START    (RU-IDX)
010010        MOVE SG-GENE-END      TO RU-GENE-END      (RU-IDX)
010020        MOVE SG-GENE-ORIENT   TO RU-ORIENTATION   (RU-IDX)
010030        MOVE SG-GENE-FUNCTION TO RU-FUNCTION       (RU-IDX)
010040        MOVE SG-GENE-GO-TERMS TO RU-GO-TERMS       (RU-IDX)
010050        MOVE SPACES           TO RU-ASSOC-SNPS     (RU-IDX)
010060        MOVE ZEROS            TO RU-ANOT-LEN        (RU-IDX)
010070        MOVE ZEROS            TO RU-SNP-COUNT       (RU-IDX)
010080        MOVE 'N'              TO RU-HAS-PVALUE      (RU-IDX)
010090        SET WS-ROLLUP-PTR TO RU-IDX
010100     ELSE
010110*       EL GEN YA TENIA FILA DE ROLLUP: SE REUTILIZA SIN TOCAR
010120*       LOS DATOS DEL GEN NI EL ORDEN DE LA TABLA.
010130        SET RU-IDX TO WS-ROLLUP-PTR
010140     END-IF
010150
010160*    REGLA C1 - AGREGA LA ANOTACION DE ESTE SNP A LA LISTA DEL
010170*    GEN (RU-ASSOC-SNPS) Y CUENTA LA ASOCIACION.
010180     PERFORM 2650-ARMAR-ANOTACION-I THRU 2650-ARMAR-ANOTACION-F
010190
010200     ADD 1 TO RU-SNP-COUNT (RU-IDX)
010210
010220*    REGLA C2 - MINIMO P-VALUE DEL GEN ENTRE TODAS SUS            *
010230*    ASOCIACIONES; LA PRIMERA ASOCIACION DEL GEN FIJA EL MINIMO   *
010240*    INICIAL (RU-HAS-PVALUE TODAVIA EN 'N').
010250     IF RU-HAS-PVALUE (RU-IDX) IS EQUAL 'N' THEN
010260        MOVE SG-PVALUE TO RU-MIN-PVALUE (RU-IDX)
010270        MOVE 'Y'       TO RU-HAS-PVALUE (RU-IDX)
010280     ELSE
010290        IF SG-PVALUE IS LESS THAN RU-MIN-PVALUE (RU-IDX) THEN
010300           MOVE SG-PVALUE TO RU-MIN-PVALUE (RU-IDX)
010310        END-IF
010320     END-IF.
010330
010340 2600-ACTUALIZAR-ROLLUP-F. EXIT.
010350
010360
010370*---- REGLA C3 - BUSCA EL GEN EN LA TABLA DE ROLLUP --------------
010380* BARRIDO LINEAL HASTA ENCONTRAR EL GENE-ID O LLEGAR AL FINAL DE
010390* LA TABLA; WS-ROLLUP-PTR QUEDA EN CERO SI EL GEN TODAVIA NO
010400* TIENE FILA DE ROLLUP (PRIMERA ASOCIACION DE ESE GEN).
010410 2610-BUSCAR-ROLLUP-I.
010420
010430     MOVE ZEROS TO WS-ROLLUP-PTR
010440
010450*    WS-ROLLUP-PTR SE QUEDA EN CERO SI NINGUNA FILA COINCIDE; LA
010460*    CONDICION DE SALIDA DEL PERFORM CORTA EL BARRIDO EN CUANTO
010470*    2620 LO PONE DISTINTO DE CERO.
010480     PERFORM 2620-COMPARAR-ROLLUP-I THRU 2620-COMPARAR-ROLLUP-F
010490        VARYING RU-IDX FROM 1 BY 1
010500        UNTIL RU-IDX IS GREATER THAN WS-ROLLUP-CANT
010510           OR WS-ROLLUP-PTR IS NOT EQUAL ZEROS.
010520
010530 2610-BUSCAR-ROLLUP-F. EXIT.
010540
010550
010560*--------------------------------------------------------------
010570* COMPARA UNA SOLA FILA DE LA TABLA DE ROLLUP CONTRA EL GENE-ID
010580* DEL REGISTRO DE DETALLE ACTUAL (SG-GENE-ID).
010590 2620-COMPARAR-ROLLUP-I.
010600
010610     IF RU-GENE-ID (RU-IDX) IS EQUAL SG-GENE-ID THEN
010620        SET WS-ROLLUP-PTR TO RU-IDX
010630     END-IF.
010640
010650 2620-COMPARAR-ROLLUP-F. EXIT.
010660
010670
010680*---- REGLA C1 - ARMA LA ANOTACION DE ESTE SNP -------------------
010690* FORMATO "SNP-ID (p=VALOR)" MAS, SI NO ES WITHIN GENE, EL
010700* SUFIJO " [DISTANCIA, CATEGORIA]" SIN CEROS A LA IZQUIERDA EN
010710* LA DISTANCIA.
010720 2650-ARMAR-ANOTACION-I.
010730
010740*    LA ANOTACION SE ARMA EN EL AREA DE TRABAJO WS-ANOT-TXT Y
010750*    DESPUES SE AGREGA (2680) A LA LISTA DEL GEN; NO SE ESCRIBE
010760*    DIRECTO SOBRE RU-ASSOC-SNPS PORQUE TODAVIA NO SE SABE SI
010770*    ENTRA EN LOS 200 BYTES DISPONIBLES (KC-5570).
010780     MOVE 1      TO WS-ANOT-PTR
010790     MOVE SPACES TO WS-ANOT-TXT
010800     MOVE SG-PVALUE TO WS-PVAL-PRINT
010810
010820     STRING SG-SNP-ID  DELIMITED BY SPACE
010830            ' (p='     DELIMITED BY SIZE
010840            WS-PVAL-PRINT DELIMITED BY SIZE
010850            ')'        DELIMITED BY SIZE
010860         INTO WS-ANOT-TXT
010870         WITH POINTER WS-ANOT-PTR
010880
010890     IF SG-WITHIN-GENE IS EQUAL 'Y' THEN
010900        STRING ' [within gene]' DELIMITED BY SIZE
010910            INTO WS-ANOT-TXT
010920            WITH POINTER WS-ANOT-PTR
010930     ELSE
010940*       SE SACAN LOS CEROS A LA IZQUIERDA DE LA DISTANCIA ANTES
010950*       DE AGREGARLA AL TEXTO (2670), DEJANDO AL MENOS UN DIGITO
010960*       (EL PERFORM NO PASA DE LA POSICION 9, EL ULTIMO DIGITO
010970*       DE SG-DISTANCE).
010980        MOVE 1 TO WS-STRIP-IDX
010990        PERFORM 2670-AVANZAR-CERO-I THRU 2670-AVANZAR-CERO-F
011000           UNTIL WS-STRIP-IDX IS GREATER THAN OR EQUAL TO 9
011010              OR SG-DISTANCE (WS-STRIP-IDX:1) IS NOT DIGITO-CERO
011020
011030        STRING ' [' DELIMITED BY SIZE
011040               SG-DISTANCE (WS-STRIP-IDX:) DELIMITED BY SIZE
011050               ', '        DELIMITED BY SIZE
011060               SG-POSITION-CAT DELIMITED BY SPACE
011070               ']'         DELIMITED BY SIZE
011080            INTO WS-ANOT-TXT
011090            WITH POINTER WS-ANOT-PTR
011100     END-IF
011110
011120     PERFORM 2680-AGREGAR-ROLLUP-I THRU 2680-AGREGAR-ROLLUP-F.
011130
011140 2650-ARMAR-ANOTACION-F. EXIT.
011150
011160
011170*---- AVANZA UN DIGITO MIENTRAS SEA CERO, PARA EL RECORTE C1 ----
011180* LA CLASE DIGITO-CERO (SPECIAL-NAMES, KC-5631) REEMPLAZA LA
011190* COMPARACION LITERAL CONTRA '0' EN LA CONDICION DE SALIDA DEL
011200* PERFORM (VER 2650).
011210 2670-AVANZAR-CERO-I.
011220
011230     ADD 1 TO WS-STRIP-IDX.
011240
011250 2670-AVANZAR-CERO-F. EXIT.
011260
011270
011280*---- 1996-04-18 JTR (TICKET KC-5570) CORTE DEFENSIVO A 200 ------ KC-5570
011290* SI LA ANOTACION ACUMULADA DEL GEN (RU-ASSOC-SNPS) MAS LA
011300* ANOTACION NUEVA (Y EL SEPARADOR ", " SI NO ES LA PRIMERA) NO
011310* ENTRAN EN LOS 200 BYTES DEL CAMPO, LA ANOTACION NUEVA SE
011320* DESCARTA (EL CONTEO Y EL P-VALUE MINIMO DEL GEN NO SE VEN
011330* AFECTADOS, SOLO EL TEXTO DE LA LISTA).
011340 2680-AGREGAR-ROLLUP-I.
011350
011360     COMPUTE WS-ANOT-LEN = WS-ANOT-PTR - 1
011370
011380     IF RU-ANOT-LEN (RU-IDX) IS EQUAL ZEROS THEN
011390*       PRIMERA ANOTACION DEL GEN: SE COPIA DIRECTO AL INICIO
011400*       DEL CAMPO, SIN SEPARADOR.
011410        IF WS-ANOT-LEN IS NOT GREATER THAN 200 THEN
011420           MOVE WS-ANOT-TXT (1:WS-ANOT-LEN) TO
011430                RU-ASSOC-SNPS (RU-IDX) (1:WS-ANOT-LEN)
011440           MOVE WS-ANOT-LEN TO RU-ANOT-LEN (RU-IDX)
011450        END-IF
011460     ELSE
011470*       YA HABIA ANOTACIONES: SE AGREGA UN SEPARADOR ", " ANTES
011480*       DE LA ANOTACION NUEVA, SOLO SI TODO ENTRA EN 200 BYTES.
011490        COMPUTE WS-RU-POS = RU-ANOT-LEN (RU-IDX) + 2 +
011500                             WS-ANOT-LEN
011510        IF WS-RU-POS IS NOT GREATER THAN 200 THEN
011520           COMPUTE WS-RU-POS = RU-ANOT-LEN (RU-IDX) + 1
011530           MOVE ', ' TO RU-ASSOC-SNPS (RU-IDX) (WS-RU-POS:2)
011540           COMPUTE WS-RU-POS = RU-ANOT-LEN (RU-IDX) + 3
011550           MOVE WS-ANOT-TXT (1:WS-ANOT-LEN) TO
011560                RU-ASSOC-SNPS (RU-IDX) (WS-RU-POS:WS-ANOT-LEN)
011570           COMPUTE RU-ANOT-LEN (RU-IDX) =
011580                   RU-ANOT-LEN (RU-IDX) + 2 + WS-ANOT-LEN
011590        END-IF
011600     END-IF.
011610
011620 2680-AGREGAR-ROLLUP-F. EXIT.
011630
011640
011650*---- UNIT C - GRABA EL ARCHIVO GENE-SNP-OUT (REGLA C3) ----------
011660* RECORRE LA TABLA DE ROLLUP EN ORDEN DE FILA (QUE ES EL ORDEN
011670* DE PRIMERA APARICION DE CADA GEN, POR COMO SE ARMO EN 2600) Y
011680* GRABA UN REGISTRO GENE-SNP-OUT POR GEN.
011690 8000-GRABAR-ROLLUP-I.
011700
011710*    SI NINGUN SNP PASO EL FILTRO B1 (O NINGUNO CAYO CERCA DE UN
011720*    GEN), LA TABLA DE ROLLUP QUEDA VACIA Y NO SE GRABA NADA.
011730     IF WS-ROLLUP-CANT IS GREATER THAN ZEROS THEN
011740        PERFORM 8010-ESCRIBIR-ROLLUP-I THRU 8010-ESCRIBIR-ROLLUP-F
011750           VARYING RU-IDX FROM 1 BY 1 UNTIL RU-IDX IS GREATER
011760                                             THAN WS-ROLLUP-CANT
011770     END-IF.
011780
011790 8000-GRABAR-ROLLUP-F. EXIT.
011800
011810
011820*--------------------------------------------------------------
011830* GRABA UNA SOLA FILA DE LA TABLA DE ROLLUP COMO REGISTRO
011840* GENE-SNP-OUT; GS-MIN-PVALUE QUEDA EN CERO SI EL GEN NUNCA
011850* LLEGO A TENER UNA ASOCIACION CON P-VALUE (CASO QUE EN LA
011860* PRACTICA NO OCURRE, PORQUE TODA FILA DE ROLLUP NACE A PARTIR
011870* DE UNA ASOCIACION CON SU PROPIO P-VALUE).
011880 8010-ESCRIBIR-ROLLUP-I.
011890
011900*    COPIA LOS DATOS DEL GEN Y SU LISTA DE ASOCIACIONES, YA
011910*    ARMADOS EN LA TABLA DE ROLLUP (RU-), AL REGISTRO DE SALIDA
011920*    GENE-SNP-OUT (GS-).
011930     MOVE SPACES TO WS-REG-GENSOUT
011940     MOVE RU-GENE-ID    (RU-IDX) TO GS-GENE-ID
011950     MOVE RU-CHR        (RU-IDX) TO GS-CHR
011960     MOVE RU-GENE-START (RU-IDX) TO GS-GENE-START
011970     MOVE RU-GENE-END   (RU-IDX) TO GS-GENE-END
011980     MOVE RU-ORIENTATION(RU-IDX) TO GS-ORIENTATION
011990     MOVE RU-FUNCTION   (RU-IDX) TO GS-FUNCTION
012000     MOVE RU-GO-TERMS   (RU-IDX) TO GS-GO-TERMS
012010     MOVE RU-ASSOC-SNPS (RU-IDX) TO GS-ASSOC-SNPS
012020     MOVE RU-SNP-COUNT  (RU-IDX) TO GS-SNP-COUNT
012030
012040     IF RU-HAS-PVALUE (RU-IDX) IS EQUAL 'Y' THEN
012050        MOVE RU-MIN-PVALUE (RU-IDX) TO GS-MIN-PVALUE
012060     ELSE
012070        MOVE ZEROS TO GS-MIN-PVALUE
012080     END-IF
012090
012100     WRITE FD-GENSOUT-REC FROM WS-REG-GENSOUT-FLAT
012110
012120     IF FS-GENSOUT IS NOT EQUAL '00' THEN
012130        DISPLAY '* ERROR EN WRITE GENSOUT = ' FS-GENSOUT
012140        MOVE 9999 TO RETURN-CODE
012150     END-IF.
012160
012170 8010-ESCRIBIR-ROLLUP-F. EXIT.
012180
012190
012200*---- RESUMEN DE FIN DE PROCESO (DISPLAY, SIN REPORTE IMPRESO) ---
012210* NO EXISTE REPORTE IMPRESO CON QUIEBRES DE CONTROL EN ESTE
012220* PROGRAMA; EL UNICO RESUMEN DE FIN DE CORRIDA ES ESTE BLOQUE DE
012230* DISPLAYS, CON LAS CANTIDADES ACUMULADAS Y LOS UMBRALES FIJOS
012240* USADOS EN LA CORRIDA.
012250 8900-MOSTRAR-RESUMEN-I.
012260
012270     DISPLAY ' '
012280     DISPLAY '================= RESUMEN DEL PROCESO =========='
012290
012300*    CANTIDAD DE GENES CARGADOS EN LA TABLA (UNIT A).
012310     MOVE WS-GEN-CANT TO WS-CANT-PRINT
012320     DISPLAY 'TOTAL DE GENES                 : ' WS-CANT-PRINT
012330
012340*    CANTIDAD TOTAL DE SNPS LEIDOS DE SNP-IN, FILTRADOS O NO.
012350     MOVE WS-SNP-LEIDOS-CANT TO WS-CANT-PRINT
012360     DISPLAY 'TOTAL DE SNPS LEIDOS            : ' WS-CANT-PRINT
012370
012380*    CANTIDAD DE SNPS QUE PASARON EL FILTRO DE P-VALUE (REGLA B1).
012390     MOVE WS-SNP-FILTR-CANT TO WS-CANT-PRINT
012400     DISPLAY 'SNPS QUE PASAN EL FILTRO        : ' WS-CANT-PRINT
012410
012420*    TOTAL DE REGISTROS SNP-GENE-OUT GRABADOS, CON O SIN GEN.
012430     MOVE WS-ASOC-CANT TO WS-CANT-PRINT
012440     DISPLAY 'REGISTROS SNP-GENE-OUT GRABADOS : ' WS-CANT-PRINT
012450
012460*    DE LOS ANTERIORES, CUANTOS TIENEN GEN ASOCIADO (KC-5589).
012470     MOVE WS-ASOC-VALID-CANT TO WS-CANT-PRINT
012480     DISPLAY 'ASOCIACIONES VALIDAS (CON GEN)  : ' WS-CANT-PRINT
012490
012500*    CANTIDAD DE GENES CON AL MENOS UNA ASOCIACION (UNIT C).
012510     MOVE WS-ROLLUP-CANT TO WS-CANT-PRINT
012520     DISPLAY 'REGISTROS GENE-SNP-OUT GRABADOS : ' WS-CANT-PRINT
012530
012540*    UMBRALES FIJOS USADOS EN ESTA CORRIDA, PARA TRAZABILIDAD.
012550     MOVE WS-DIST-THRESH TO WS-DIST-PRINT
012560     DISPLAY 'UMBRAL DE DISTANCIA USADO (PB)  : ' WS-DIST-PRINT
012570
012580     MOVE WS-PVAL-THRESH TO WS-PVAL-PRINT
012590     DISPLAY 'UMBRAL DE P-VALUE USADO         : ' WS-PVAL-PRINT
012600     DISPLAY '================================================='.
012610
012620 8900-MOSTRAR-RESUMEN-F. EXIT.
012630
012640
012650*--------------------------------------------------------------
012660* MUESTRA EL RESUMEN Y CIERRA LOS CINCO ARCHIVOS (GENMOUT SOLO
012670* SI SE ABRIO, ES DECIR SI GRABAR-GENE-MASTER ESTABA ACTIVO).
012680 9999-FINAL-I.
012690
012700     PERFORM 8900-MOSTRAR-RESUMEN-I THRU 8900-MOSTRAR-RESUMEN-F
012710
012720*    CLOSE DE LOS CUATRO ARCHIVOS OBLIGATORIOS; UN ERROR DE
012730*    CLOSE SOLO DEJA CONSTANCIA EN RETURN-CODE, NO INTERRUMPE
012740*    EL CIERRE DE LOS DEMAS ARCHIVOS.
012750     CLOSE GENEIN
012760     IF FS-GENEIN IS NOT EQUAL '00' THEN
012770        DISPLAY '* ERROR EN CLOSE GENEIN = ' FS-GENEIN
012780        MOVE 9999 TO RETURN-CODE
012790     END-IF
012800
012810*    ARCHIVO DE ENTRADA DE RESULTADOS GWAS (UNIT B).
012820     CLOSE SNPIN
012830     IF FS-SNPIN IS NOT EQUAL '00' THEN
012840        DISPLAY '* ERROR EN CLOSE SNPIN = ' FS-SNPIN
012850        MOVE 9999 TO RETURN-CODE
012860     END-IF
012870
012880*    SALIDA DE DETALLE SNP-GEN (UNIT B).
012890     CLOSE SNPGOUT
012900     IF FS-SNPGOUT IS NOT EQUAL '00' THEN
012910        DISPLAY '* ERROR EN CLOSE SNPGOUT = ' FS-SNPGOUT
012920        MOVE 9999 TO RETURN-CODE
012930     END-IF
012940
012950*    SALIDA DE ROLLUP POR GEN (UNIT C).
012960     CLOSE GENSOUT
012970     IF FS-GENSOUT IS NOT EQUAL '00' THEN
012980        DISPLAY '* ERROR EN CLOSE GENSOUT = ' FS-GENSOUT
012990        MOVE 9999 TO RETURN-CODE
013000     END-IF
013010
013020*    GENMOUT SOLO SE CIERRA SI SE ABRIO (ES DECIR, SI EL SWITCH
013030*    GRABAR-GENE-MASTER ESTABA ACTIVO EN 1000-INICIO-I).
013040     IF GRABAR-GENE-MASTER THEN
013050        CLOSE GENMOUT
013060        IF FS-GENMOUT IS NOT EQUAL '00' THEN
013070           DISPLAY '* ERROR EN CLOSE GENMOUT = ' FS-GENMOUT
013080           MOVE 9999 TO RETURN-CODE
013090        END-IF
013100     END-IF.
013110
013120 9999-FINAL-F. EXIT.
