000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CP-SNPGOUT.
000030 AUTHOR.        J TORRES.
000040 INSTALLATION.  DEPTO DE SISTEMAS - KC.
000050 DATE-WRITTEN.  1989-03-20.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO SISTEMAS.
000080******************************************************************
000090*          MIEMBRO COPY - LAYOUT DE DETALLE SNP - GEN             
000100*          ===================================                  *
000110*                                                                *
000120*   - DESCRIBE EL REGISTRO SNP-GENE-OUT, UNA LINEA POR CADA GEN  *
000130*     CANDIDATO DE UN SNP (O UNA LINEA SIN GEN SI NO HAY NINGUNO  
000140*     DENTRO DEL UMBRAL DE DISTANCIA).                            
000150*   - SE PASTEA (COPY COMENTADO) EN PROGM45A, FD SNPGOUT Y LOS    
000160*     PARRAFOS 2500/2520/2550.                                    
000170*   - LARGO REGISTRO = 220 BYTES (218 DE DATOS + 2 DE FILLER).    
000180*                                                                *
000190******************************************************************
000200*                   REGISTRO DE CAMBIOS                         *
000210* ---------------------------------------------------------------*
000220* FECHA       AUTOR  TICKET    DESCRIPCION                       *
000230* ----------  -----  --------  -------------------------------   *
000240* 1989-03-20  JTR    KC-5505   VERSION INICIAL DEL LAYOUT.         KC-5505
000250* 1993-06-30  JTR    KC-5555   SG-POSITION-CAT PASA A 11 BYTES     KC-5555
000260*                             PARA ADMITIR "within gene".        *
000270* 1998-12-09  LFG    KC-Y2K01  REVISION Y2K: SIN CAMPOS DE FECHA  KC-Y2K01
000280*                             EN ESTE LAYOUT, SIN IMPACTO.        
000290* 1999-06-30  RHS    KC-5616   SE QUITA SPECIAL-NAMES (C01/UPSI)   KC-5616
000300*                             DE ESTE MIEMBRO, SIN USO REAL (NO
000310*                             IMPRIME NI TIENE SWITCH PROPIO).
000320* 2002-11-08  RHS    KC-5641   SE REVISA ESTE LAYOUT EN LA         KC-5641
000330*                             AUDITORIA DE NORMAS 2001-2002; SIGUE
000340*                             EN 220 BYTES DESDE KC-5555, NO
000350*                             REQUIERE CAMBIO DE TAMANO.
000360******************************************************************
000370
000380*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000390 DATA DIVISION.
000400 FILE SECTION.
000410
000420 WORKING-STORAGE SECTION.
000430*=======================*
000440
000450************************************************************
000460* LAYOUT SNP-GENE-OUT  (DETALLE SNP-GEN) - LARGO REGISTRO =  *
000470* 220 BYTES                                                  *
000480************************************************************
000490 01  WS-REG-SNPGOUT.
000500     03  SG-SNP-CHR           PIC X(12)    VALUE SPACES.
000510     03  SG-SNP-ID            PIC X(20)    VALUE SPACES.
000520     03  SG-SNP-POS           PIC 9(09)    VALUE ZEROS.
000530     03  SG-PVALUE            PIC 9(01)V9(12) VALUE ZEROS.
000540     03  SG-GENE-ID           PIC X(24)    VALUE SPACES.
000550     03  SG-GENE-START        PIC 9(09)    VALUE ZEROS.
000560     03  SG-GENE-END          PIC 9(09)    VALUE ZEROS.
000570     03  SG-GENE-ORIENT       PIC X(01)    VALUE SPACES.
000580     03  SG-DISTANCE          PIC 9(09)    VALUE ZEROS.
000590     03  SG-WITHIN-GENE       PIC X(01)    VALUE 'N'.
000600     03  SG-POSITION-CAT      PIC X(11)    VALUE SPACES.
000610     03  SG-GENE-FUNCTION     PIC X(60)    VALUE SPACES.
000620     03  SG-GENE-GO-TERMS     PIC X(40)    VALUE SPACES.
000630     03  FILLER               PIC X(02)    VALUE SPACES.
000640
000650 01  WS-REG-SNPGOUT-FLAT  REDEFINES WS-REG-SNPGOUT.
000660     03  FILLER               PIC X(220).
000670
000680*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000690 PROCEDURE DIVISION.
000700
000710 MAIN-PROGRAM-I.
000720* ESTE MIEMBRO NO SE EJECUTA SOLO - SE PASTEA (COPY COMENTADO)
000730* EN LA WORKING-STORAGE DE PROGM45A.
000740     GOBACK.
000750
000760 MAIN-PROGRAM-F. EXIT.
