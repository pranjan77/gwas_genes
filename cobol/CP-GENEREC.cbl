000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CP-GENEREC.
000030 AUTHOR.        M ECHEVARRIA.
000040 INSTALLATION.  DEPTO DE SISTEMAS - KC.
000050 DATE-WRITTEN.  1989-03-10.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO SISTEMAS.
000080******************************************************************
000090*          MIEMBRO COPY - LAYOUT DE ENTRADA DE GENES             *
000100*          ===================================                  *
000110*                                                                *
000120*   - DESCRIBE EL REGISTRO GENE-IN QUE ENTREGA EL EXTRACTOR DE   *
000130*     ANOTACION DEL GENOMA AL PROCESO GWAS-GENES.                *
000140*   - SE PASTEA (COPY COMENTADO) EN PROGM45A, PARRAFO DE CARGA   *
000150*     DE LA TABLA DE GENES (1120-NORMALIZAR-GEN-I).
000160*   - LARGO FIJO DE REGISTRO = 160 BYTES (155 DE DATOS + 5 DE    *
000170*     FILLER DE RESERVA, KC-5633). EL ANCHO DE DATOS ESTA        *
000180*     PACTADO CON EL EXTRACTOR DE ANOTACION DEL GENOMA.          *
000190*                                                                *
000200******************************************************************
000210*                   REGISTRO DE CAMBIOS                         *
000220* ---------------------------------------------------------------*
000230* FECHA       AUTOR  TICKET    DESCRIPCION                       *
000240* ----------  -----  --------  -------------------------------   *
000250* 1989-03-10  MEV    KC-5502   VERSION INICIAL DEL LAYOUT.         KC-5502
000260* 1990-08-14  MEV    KC-5512   SE DOCUMENTA EL LARGO FIJO DE 155   KC-5512
000270*                             BYTES TRAS EL PEDIDO DE AMPLIAR
000280*                             LA TABLA DE GENES EN PROGM45A.
000290* 1998-12-09  LFG    KC-Y2K01  REVISION Y2K: SIN CAMPOS DE FECHA  KC-Y2K01
000300*                             EN ESTE LAYOUT, SIN IMPACTO.
000310* 1999-06-30  RHS    KC-5616   SE QUITA SPECIAL-NAMES (C01/UPSI)   KC-5616
000320*                             DE ESTE MIEMBRO, SIN USO REAL (NO
000330*                             IMPRIME NI TIENE SWITCH PROPIO).
000340* 2001-03-20  RHS    KC-5633   SE AGREGA FILLER DE RESERVA DE 5    KC-5633
000350*                             BYTES (155 -> 160), MISMO CRITERIO
000360*                             QUE GENE-MASTER DESDE KC-5504,
000370*                             SEGUN LA AUDITORIA DE NORMAS 2001;
000380*                             NO CAMBIA NINGUN CAMPO DE NEGOCIO.
000390******************************************************************
000400
000410*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000420 DATA DIVISION.
000430 FILE SECTION.
000440
000450 WORKING-STORAGE SECTION.
000460*=======================*
000470
000480************************************************************
000490* LAYOUT GENE-IN  (ENTRADA DE GENES, FORMATO PLANO)          *
000500* LARGO REGISTRO = 160 BYTES (155 DE DATOS + 5 DE FILLER DE  *
000510* RESERVA, KC-5633). EL ANCHO DE DATOS ESTA PACTADO CON EL   *
000520* EXTRACTOR DE ANOTACION DEL GENOMA.                         *
000530************************************************************
000540 01  WS-REG-GENEREC.
000550     03  GI-GENE-ID           PIC X(24)    VALUE SPACES.
000560     03  GI-CHR               PIC X(12)    VALUE SPACES.
000570     03  GI-RAW-START         PIC 9(09)    VALUE ZEROS.
000580     03  GI-ORIENTATION       PIC X(01)    VALUE SPACES.
000590     03  GI-LENGTH            PIC 9(09)    VALUE ZEROS.
000600     03  GI-FUNCTION          PIC X(60)    VALUE SPACES.
000610     03  GI-GO-TERMS          PIC X(40)    VALUE SPACES.
000620     03  FILLER               PIC X(05)    VALUE SPACES.
000630
000640 01  WS-REG-GENEREC-FLAT  REDEFINES WS-REG-GENEREC.
000650     03  FILLER               PIC X(160).
000660
000670*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000680 PROCEDURE DIVISION.
000690
000700 MAIN-PROGRAM-I.
000710* ESTE MIEMBRO NO SE EJECUTA SOLO - SE PASTEA (COPY COMENTADO)
000720* EN LA WORKING-STORAGE DE PROGM45A. SE ARMA AQUI IGUAL EL
000730* ESQUELETO DE PROCEDURE DIVISION POR NORMA DEL DEPARTAMENTO.
000740     GOBACK.
000750
000760 MAIN-PROGRAM-F. EXIT.
