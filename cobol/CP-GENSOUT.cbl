000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CP-GENSOUT.
000030 AUTHOR.        J TORRES.
000040 INSTALLATION.  DEPTO DE SISTEMAS - KC.
000050 DATE-WRITTEN.  1989-03-22.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO SISTEMAS.
000080******************************************************************
000090*          MIEMBRO COPY - LAYOUT DE ROLLUP POR GEN                
000100*          ==============================                       *
000110*                                                                *
000120*   - DESCRIBE EL REGISTRO GENE-SNP-OUT, UNA LINEA POR GEN CON   *
000130*     TODOS LOS SNPS ASOCIADOS, LA CANTIDAD Y EL P-VALUE MINIMO. *
000140*   - SE PASTEA (COPY COMENTADO) EN PROGM45A, FD GENSOUT Y LOS    
000150*     PARRAFOS 2600/2650/2680/8010.                               
000160*   - LARGO REGISTRO = 375 BYTES (373 DE DATOS + 2 DE FILLER).   *
000170*                                                                *
000180******************************************************************
000190*                   REGISTRO DE CAMBIOS                         *
000200* ---------------------------------------------------------------*
000210* FECHA       AUTOR  TICKET    DESCRIPCION                       *
000220* ----------  -----  --------  -------------------------------   *
000230* 1989-03-22  JTR    KC-5506   VERSION INICIAL DEL LAYOUT.         KC-5506
000240* 1996-04-18  JTR    KC-5570   SE DEJA CONSTANCIA DEL CORTE A      KC-5570
000250*                             200 BYTES EN GS-ASSOC-SNPS (VER     
000260*                             PARRAFO 2680 DE PROGM45A).          
000270* 1998-12-09  LFG    KC-Y2K01  REVISION Y2K: SIN CAMPOS DE FECHA  KC-Y2K01
000280*                             EN ESTE LAYOUT, SIN IMPACTO.        
000290* 1999-06-30  RHS    KC-5616   SE QUITA SPECIAL-NAMES (C01/UPSI)   KC-5616
000300*                             DE ESTE MIEMBRO, SIN USO REAL (NO
000310*                             IMPRIME NI TIENE SWITCH PROPIO).
000320* 2002-11-08  RHS    KC-5641   SE REVISA ESTE LAYOUT EN LA         KC-5641
000330*                             AUDITORIA DE NORMAS 2001-2002; SIGUE
000340*                             EN 375 BYTES DESDE KC-5506, NO
000350*                             REQUIERE CAMBIO DE TAMANO.
000360******************************************************************
000370
000380*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000390 DATA DIVISION.
000400 FILE SECTION.
000410
000420 WORKING-STORAGE SECTION.
000430*=======================*
000440
000450************************************************************
000460* LAYOUT GENE-SNP-OUT  (ROLLUP POR GEN) - LARGO REGISTRO =   *
000470* 375 BYTES                                                  *
000480************************************************************
000490 01  WS-REG-GENSOUT.
000500     03  GS-GENE-ID           PIC X(24)    VALUE SPACES.
000510     03  GS-CHR               PIC X(12)    VALUE SPACES.
000520     03  GS-GENE-START        PIC 9(09)    VALUE ZEROS.
000530     03  GS-GENE-END          PIC 9(09)    VALUE ZEROS.
000540     03  GS-ORIENTATION       PIC X(01)    VALUE SPACES.
000550     03  GS-FUNCTION          PIC X(60)    VALUE SPACES.
000560     03  GS-GO-TERMS          PIC X(40)    VALUE SPACES.
000570     03  GS-ASSOC-SNPS        PIC X(200)   VALUE SPACES.
000580     03  GS-SNP-COUNT         PIC 9(05)    VALUE ZEROS.
000590     03  GS-MIN-PVALUE        PIC 9(01)V9(12) VALUE ZEROS.
000600     03  FILLER               PIC X(02)    VALUE SPACES.
000610
000620 01  WS-REG-GENSOUT-FLAT  REDEFINES WS-REG-GENSOUT.
000630     03  FILLER               PIC X(375).
000640
000650*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000660 PROCEDURE DIVISION.
000670
000680 MAIN-PROGRAM-I.
000690* ESTE MIEMBRO NO SE EJECUTA SOLO - SE PASTEA (COPY COMENTADO)
000700* EN LA WORKING-STORAGE DE PROGM45A.
000710     GOBACK.
000720
000730 MAIN-PROGRAM-F. EXIT.
